000100******************************************************************
000200* EDUROL   -  LAYOUT DEL ROL DE ASIGNACION ESTUDIANTE-SESION    *
000300*             (ARCHIVO ROSTER-OUT, SALIDA)                      *
000400* APLICACION : EDUCACION                                        *
000500* PROGRAMA(S): EDU35010                                         *
000600* NOTA       : UN REGISTRO POR PAREJA ESTUDIANTE/SESION, AGRUPA-*
000700*              DOS POR SESION EN EL ORDEN DE LA TABLA DE        *
000800*              SESIONES. ROL-GROUP-SIZE ES EL CUPO FINAL DE LA  *
000900*              SESION (DESPUES DE LOS INTERCAMBIOS), REPETIDO   *
001000*              EN CADA LINEA DE LA MISMA SESION.                *
001100* 25/08/1990 MALM RQ-04903 STATUS DE LA LINEA (ROL-STATUS-      *
001200*            LINEA) PARA CUANDO SE QUISO DISTINGUIR EN EL       *
001300*            REPORTE LAS REASIGNACIONES DEL PASE DE             *
001400*            INTERCAMBIOS; SE QUEDO EN 'N' SIEMPRE, NO SE       *
001500*            LLEGO A CONECTAR AL MOTOR DE SWAP.                 *
001600* 03/12/1994 MALM RQ-05340 CAMPUS/FECHA DE PROCESO PARA         *
001700*            IDENTIFICAR DE QUE CORRIDA VIENE CADA ROL CUANDO   *
001800*            SE ACUMULABAN VARIAS SALIDAS EN EL MISMO DASD.     *
001900* 11/11/1998 MALM RQ-05719 AMPLIACION DE ROL-FECHA-PROCESO A 4  *
002000*            DIGITOS DE ANIO (ERA X(6) AAMMDD).                 *
002100******************************************************************
002200 01  REG-ROL-SALIDA.
002300     05  ROL-SEQ-NO              PIC 9(05).
002400     05  ROL-DEPT-NAME           PIC X(24).
002500     05  ROL-MAJOR-NAME          PIC X(24).
002600     05  ROL-CLASS-NAME          PIC X(24).
002700     05  ROL-STUDENT-ID          PIC X(12).
002800     05  ROL-STUDENT-NAME        PIC X(20).
002900     05  ROL-PROJECT-NAME        PIC X(30).
003000     05  ROL-WEEKS-TEXT          PIC X(20).
003100     05  ROL-WEEKDAY-LABEL       PIC X(09).
003200     05  ROL-START-PERIOD        PIC 9(02).
003300     05  ROL-END-PERIOD          PIC 9(02).
003400     05  ROL-TEACHER             PIC X(20).
003500     05  ROL-GROUP-SIZE          PIC 9(03).
003600     05  ROL-HOURS               PIC 9(02).
003700     05  ROL-CAMPUS-CODE         PIC X(04).
003800     05  ROL-STATUS-LINEA        PIC X(01) VALUE 'N'.
003900         88  ROL-LINEA-NORMAL            VALUE 'N'.
004000         88  ROL-LINEA-REASIGNADA        VALUE 'R'.
004100     05  ROL-FECHA-PROCESO.
004200         10  ROL-FECHA-PROC-AAAA     PIC 9(04).
004300         10  ROL-FECHA-PROC-MM       PIC 9(02).
004400         10  ROL-FECHA-PROC-DD       PIC 9(02).
004500     05  ROL-FECHA-PROCESO-R REDEFINES ROL-FECHA-PROCESO
004600                             PIC 9(08).
004700     05  ROL-VECES-REASIGNADO    PIC 9(02) COMP VALUE 0.
004800     05  FILLER                  PIC X(18).
