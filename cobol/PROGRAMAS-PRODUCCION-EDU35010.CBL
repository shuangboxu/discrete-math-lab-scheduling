000100******************************************************************
000200* FECHA       : 15/03/1987                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000400* APLICACION  : EDUCACION                                        *
000500* PROGRAMA    : EDU35010                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : ASIGNACION DE ALUMNOS A SESIONES DE LABORATORIO  *
000800*             : DE FISICA. LEE EL CATALOGO DE SESIONES OFRECIDAS *
000900*             : Y EL HORARIO DE CLASES DE CADA ALUMNO, Y ASIGNA  *
001000*             : DE FORMA VORAZ LAS SESIONES QUE CUBREN LAS HORAS *
001100*             : DE LABORATORIO REQUERIDAS POR ALUMNO, SIN CHOCAR *
001200*             : CON SU HORARIO NI REPETIR PROYECTO, RESPETANDO   *
001300*             : EL CUPO DE CADA SESION. AL FINAL CORRE UN PASE DE*
001400*             : INTERCAMBIOS ALEATORIOS PARA BAJAR LA HETEROGE-  *
001500*             : NEIDAD DE CLASE/CARRERA DENTRO DE CADA SESION.   *
001600* ARCHIVOS    : LAB-SESSIONS=E, STUDENT-LECTURES=E, ROSTER-OUT=S,*
001700*             : SHORTFALL-OUT=S                                 *
001800* ACCION (ES) : A=ASIGNAR (UNICA ACCION, CORRIDA COMPLETA)       *
001900* BPM/RATIONAL: 231940                                           *
002000* NOMBRE      : ASIGNACION SESIONES LABORATORIO DE FISICA        *
002100* DESCRIPCION : PROCESO DE CIERRE DE MATRICULA DE LABORATORIOS   *
002200******************************************************************
002300*                     BITACORA DE CAMBIOS                       *
002400******************************************************************
002500* 15/03/1987 PEDR RQ-04412 VERSION INICIAL - CARGA DE CATALOGO DE PEDR8703
002600*            SESIONES Y HORARIO, ASIGNACION VORAZ BASICA.         PEDR8703
002700* 02/04/1987 PEDR RQ-04412 CONTROL DE CUPO RESTANTE POR SESION.   PEDR8704
002800* 19/06/1987 JCHR RQ-04488 CHEQUEO DE CHOQUE DE HORARIO CONTRA    JCHR8706
002900*            MATERIAS YA MATRICULADAS Y LABORATORIOS ASIGNADOS.   JCHR8706
003000* 07/09/1987 PEDR RQ-04511 PUNTAJE DE OCUPACION PARA BALANCEAR    PEDR8709
003100*            EL LLENADO ENTRE SESIONES DEL MISMO PROYECTO.        PEDR8709
003200* 22/01/1988 JCHR RQ-04602 AGRUPACION POR CLASE/CARRERA PARA      JCHR8801
003300*            REDUCIR HETEROGENEIDAD DENTRO DE CADA SESION.        JCHR8801
003400* 11/05/1988 PEDR RQ-04650 PUNTAJE DE DISPERSION DE SEMANAS DE    PEDR8805
003500*            LAS SESIONES YA ASIGNADAS AL ALUMNO.                 PEDR8805
003600* 30/11/1988 MALM RQ-04701 PREFERENCIA DE REPETIR EL MISMO        MALM8811
003700*            BLOQUE HORARIO SEMANAL DEL ALUMNO.                   MALM8811
003800* 14/03/1989 PEDR RQ-04788 GENERADOR PSEUDO-ALEATORIO PROPIO      PEDR8903
003900*            PARA REPRODUCIR CORRIDAS CON LA MISMA SEMILLA.       PEDR8903
004000* 25/08/1990 MALM RQ-04903 PASE DE INTERCAMBIOS ALEATORIOS PARA   MALM9008
004100*            BAJAR LA HETEROGENEIDAD DE CLASE/CARRERA.            MALM9008
004200* 09/02/1992 JCHR RQ-05077 REPORTE DE ALUMNOS CON HORAS DE        JCHR9202
004300*            LABORATORIO FALTANTES AL CIERRE DE LA CORRIDA.       JCHR9202
004400* 17/07/1993 PEDR RQ-05201 TOPE DE 20 LINEAS EN CONSOLA PARA EL   PEDR9307
004500*            DETALLE DEL REPORTE DE FALTANTES.                    PEDR9307
004600* 03/12/1994 MALM RQ-05340 VALIDACION DE OFERTA VS DEMANDA DE     MALM9412
004700*            HORAS ANTES DE INICIAR LA ASIGNACION VORAZ.          MALM9412
004800* 28/06/1996 JCHR RQ-05502 CORRECCION EN EMPATES DE PUNTAJE - SE  JCHR9606
004900*            RESPETA EL ORDEN DE CARGA DE LA TABLA DE SESIONES.   JCHR9606
005000* 11/11/1998 MALM RQ-05719 AMPLIACION DE FECHAS A 4 DIGITOS DE    MALM9811
005100*            ANIO EN BITACORA (PROYECTO AJUSTE ANIO 2000).        MALM9811
005200* 09/03/1999 MALM RQ-05719 REVISION FINAL AJUSTE ANIO 2000 - EL   MALM9903
005300*            PROGRAMA NO MANEJA FECHAS CON SIGLO IMPLICITO.       MALM9903
005400* 20/09/2000 PEDR RQ-05844 CORRECCION EN EL CALCULO DE LA SEMANA  PEDR0009
005500*            BASE (MAIN-WEEK) CUANDO LA SESION NO TIENE SEMANAS.  PEDR0009
005600* 14/02/2002 JCHR RQ-06010 VALIDACION DE PROYECTO YA CURSADO      JCHR0202
005700*            ANTES DE ARMAR LA LISTA DE SESIONES CANDIDATAS.      JCHR0202
005800* 05/08/2003 PEDR RQ-06155 REVISION DE LIMITES DE TABLA: 500      PEDR0308
005900*            SESIONES / 2000 ALUMNOS. SIN MAS CAMBIOS PENDIENTES. PEDR0308
006000* 12/06/2005 DACH RQ-06390 CORRECCION ED-27: LA CLAVE DE GRUPO    DACH0506
006100*            (CLASE/CARRERA) SE ARMABA SOBRE WKS-TEXTO-SEMANAS,   DACH0506
006200*            CAMPO DE PARSEO DE SOLO 20 POSICIONES, Y SE PODIA    DACH0506
006300*            DESBORDAR SOBRE EL SIGUIENTE CAMPO DE TRABAJO. SE    DACH0506
006400*            LE DA SU PROPIO CAMPO WKS-CLAVE-GRUPO-STU DE 24.     DACH0506
006500* 03/10/2005 DACH RQ-06390 EL NOMBRE DEL DIA EN EL ROL DE SALIDA  DACH0510
006600*            (830-) YA NO SE ARMA CON UN EVALUATE FIJO; SE CARGA  DACH0510
006700*            UNA TABLA DE 7 POSICIONES (105-) Y SE BUSCA CON      DACH0510
006800*            SEARCH ALL, IGUAL QUE EN LOS DEMAS PROGRAMAS DE LA   DACH0510
006900*            APLICACION QUE MANEJAN TABLAS DE CATALOGO CHICAS.    DACH0510
007000******************************************************************
007100 IDENTIFICATION DIVISION.
007200 PROGRAM-ID. EDU35010.
007300 AUTHOR. ERICK DANIEL RAMIREZ DIVAS.
007400 INSTALLATION. DEPTO DE SISTEMAS - APLICACION EDUCACION.
007500 DATE-WRITTEN. 15/03/1987.
007600 DATE-COMPILED.
007700 SECURITY. USO INTERNO DEL DEPARTAMENTO DE SISTEMAS.
007800******************************************************************
007900 ENVIRONMENT DIVISION.
008000 CONFIGURATION SECTION.
008100*    LA Q ES PARA LOS TOTALES DE HORAS-COSTO QUE ALGUN DIA
008200*    QUISIERON SACAR DE ESTE PROGRAMA Y NUNCA SE USARON; SE DEJA
008300*    PORQUE YA ES COSTUMBRE DEL DEPARTAMENTO DECLARARLA.
008400 SPECIAL-NAMES.
008500     CURRENCY SIGN IS "Q" WITH PICTURE SYMBOL "Q"
008600*    C01 CONTROLA EL SALTO DE PAGINA DEL ROSTOUT/SHRTOUT CUANDO
008700*    SE MANDAN A IMPRESORA EN VEZ DE A DISCO.
008800     C01 IS TOP-OF-FORM.
008900 INPUT-OUTPUT SECTION.
009000 FILE-CONTROL.
009100******************************************************************
009200*              A R C H I V O S   D E   E N T R A D A            *
009300******************************************************************
009400*    LABSESS = CATALOGO DE SESIONES DE LABORATORIO OFRECIDAS EN
009500*    EL SEMESTRE. LO MANTIENE EL DEPARTAMENTO ACADEMICO.
009600     SELECT LAB-SESSIONS ASSIGN TO LABSESS
009700            ORGANIZATION IS LINE SEQUENTIAL
009800            ACCESS MODE  IS SEQUENTIAL
009900            FILE STATUS  IS FS-LAB.
010000*    STULECT = HORARIO DE CLASES DE CADA ALUMNO YA MATRICULADO,
010100*    UNA REUNION DE CLASE POR RENGLON (LO BAJA EL SISTEMA DE
010200*    INSCRIPCIONES CADA CORRIDA).
010300     SELECT STUDENT-LECTURES ASSIGN TO STULECT
010400            ORGANIZATION IS LINE SEQUENTIAL
010500            ACCESS MODE  IS SEQUENTIAL
010600            FILE STATUS  IS FS-HOR.
010700******************************************************************
010800*              A R C H I V O S   D E   S A L I D A              *
010900******************************************************************
011000*    ROSTOUT = ROL FINAL, UN RENGLON POR ALUMNO ASIGNADO A CADA
011100*    SESION. ES LA SALIDA QUE SE ENTREGA A LOS PROFESORES.
011200     SELECT ROSTER-OUT ASSIGN TO ROSTOUT
011300            ORGANIZATION IS LINE SEQUENTIAL
011400            ACCESS MODE  IS SEQUENTIAL
011500            FILE STATUS  IS FS-ROL.
011600*    SHRTOUT = LISTA DE ALUMNOS QUE NO ALCANZARON SUS HORAS DE
011700*    LABORATORIO REQUERIDAS AL CIERRE DE LA CORRIDA (RQ-05077).
011800     SELECT SHORTFALL-OUT ASSIGN TO SHRTOUT
011900            ORGANIZATION IS LINE SEQUENTIAL
012000            ACCESS MODE  IS SEQUENTIAL
012100            FILE STATUS  IS FS-FAL.
012200******************************************************************
012300 DATA DIVISION.
012400 FILE SECTION.
012500 FD  LAB-SESSIONS.
012600     COPY EDULAB.
012700 FD  STUDENT-LECTURES.
012800     COPY EDUHOR.
012900 FD  ROSTER-OUT.
013000     COPY EDUROL.
013100 FD  SHORTFALL-OUT.
013200     COPY EDUFAL.
013300 WORKING-STORAGE SECTION.
013400*    VIEJOS 77 DE CUANDO ESTE PROGRAMA SE LLAMABA EDU35010A Y
013500*    SOLO CONTABA SESIONES; SE QUEDAN COMO CONTADORES DE VIDA
013600*    CORTA PARA LOS DISPLAY DE SEGUIMIENTO EN LA CORRIDA
013700 77  WKS-CONTADOR-DISPLAY        PIC 9(05) COMP VALUE 0.
013800 77  WKS-BANDERA-TRAZA           PIC X(01) VALUE 'N'.
013900******************************************************************
014000*        VARIABLES DE FILE STATUS Y CONTROL DE PROCESO          *
014100******************************************************************
014200 01  WKS-STATUS-ARCHIVOS.
014300     05  FS-LAB                  PIC 9(02) VALUE ZEROS.
014400     05  FS-HOR                  PIC 9(02) VALUE ZEROS.
014500     05  FS-ROL                  PIC 9(02) VALUE ZEROS.
014600     05  FS-FAL                  PIC 9(02) VALUE ZEROS.
014700     05  FILLER                PIC X(01).
014800 01  WKS-INTERRUPTORES.
014900     05  WKS-SW-FIN-LAB          PIC X(01) VALUE 'N'.
015000         88  WKS-FIN-LAB                    VALUE 'S'.
015100     05  WKS-SW-FIN-HOR          PIC X(01) VALUE 'N'.
015200         88  WKS-FIN-HOR                    VALUE 'S'.
015300     05  WKS-SW-YA-EXISTE        PIC X(01) VALUE 'N'.
015400         88  WKS-ESTUD-YA-EXISTE            VALUE 'S'.
015500     05  WKS-SW-SIN-CANDIDATAS   PIC X(01) VALUE 'N'.
015600         88  WKS-SIN-CANDIDATAS             VALUE 'S'.
015700     05  FILLER                PIC X(01).
015800******************************************************************
015900*        PARAMETROS DE CORRIDA (ANTES POR ACCEPT/PARM, HOY      *
016000*        FIJOS SEGUN EL ULTIMO ACUERDO CON EL DEPTO ACADEMICO)   *
016100******************************************************************
016200 01  WKS-PARAMETROS-CORRIDA.
016300     05  WKS-PARM-HORAS-REQ      PIC 9(03) COMP VALUE 30.
016400     05  WKS-PARM-SEMILLA        PIC 9(09) COMP VALUE 42.
016500     05  WKS-PARM-ITER-INTERC    PIC 9(05) COMP VALUE 200.
016600     05  WKS-PARM-W-OCUPACION    PIC S9(03)V9(04) VALUE 1.0000.
016700     05  WKS-PARM-W-CLASE        PIC S9(03)V9(04) VALUE 1.0000.
016800     05  WKS-PARM-W-HETERO       PIC S9(03)V9(04) VALUE 0.5000.
016900     05  WKS-PARM-W-DISPERSION   PIC S9(03)V9(04) VALUE 0.2000.
017000     05  WKS-PARM-W-BLOQUE       PIC S9(03)V9(04) VALUE 0.1000.
017100     05  FILLER                PIC X(01).
017200 01  WKS-LIMITES-TABLA.
017300     05  WKS-MAX-ROL-SESION      PIC 9(03) COMP VALUE 300.
017400     05  WKS-MAX-OCUPADOS        PIC 9(02) COMP VALUE 30.
017500     05  WKS-MAX-ASIGNADOS       PIC 9(02) COMP VALUE 40.
017600     05  FILLER                PIC X(01).
017700******************************************************************
017800*        CONTADORES Y ACUMULADORES GENERALES                    *
017900******************************************************************
018000 01  WKS-CONTADORES.
018100     05  WKS-SESS-TOTAL          PIC 9(03) COMP VALUE 0.
018200     05  WKS-STU-TOTAL           PIC 9(04) COMP VALUE 0.
018300     05  WKS-SEQ-SALIDA          PIC 9(05) COMP VALUE 0.
018400     05  WKS-CONTA-FALTANTES     PIC 9(05) COMP VALUE 0.
018500     05  WKS-CONTA-MOSTRADOS     PIC 9(02) COMP VALUE 0.
018600     05  WKS-ITER-IX             PIC 9(05) COMP VALUE 0.
018700     05  WKS-GRUPO-TOTAL         PIC 9(03) COMP VALUE 0.
018800     05  FILLER                PIC X(01).
018900 01  WKS-ACUMULADORES-OFERTA.
019000     05  WKS-HORAS-OFERTA        PIC 9(09) COMP VALUE 0.
019100     05  WKS-HORAS-DEMANDA       PIC 9(09) COMP VALUE 0.
019200     05  WKS-HORAS-BRECHA        PIC S9(09) COMP VALUE 0.
019300     05  FILLER                PIC X(01).
019400******************************************************************
019500*        GENERADOR PSEUDO-ALEATORIO (CONGRUENCIAL LINEAL)       *
019600*        SEMILLA FIJA POR CORRIDA PARA QUE SEA REPRODUCIBLE.     *
019700******************************************************************
019800 01  WKS-GENERADOR-ALEATORIO.
019900     05  WKS-RANDOM-SEMILLA      PIC 9(09) COMP VALUE 0.
020000     05  WKS-RANDOM-MULT         PIC 9(09) COMP VALUE 48271.
020100     05  WKS-RANDOM-SUMA         PIC 9(09) COMP VALUE 12345.
020200     05  WKS-RANDOM-MODULO       PIC 9(09) COMP VALUE 2147483647.
020300     05  WKS-RANDOM-PRODUCTO     PIC 9(18) COMP VALUE 0.
020400     05  WKS-RANDOM-COCIENTE     PIC 9(18) COMP VALUE 0.
020500     05  WKS-RANDOM-VALOR        PIC 9(09) COMP VALUE 0.
020600     05  WKS-RANDOM-LIMITE       PIC 9(09) COMP VALUE 0.
020700     05  WKS-RANDOM-RESULTADO    PIC 9(09) COMP VALUE 0.
020800     05  FILLER                PIC X(01).
020900******************************************************************
021000*        AREA DE TRABAJO PARA LOS PARSEOS DE CAMPO              *
021100******************************************************************
021200 01  WKS-AREA-PARSEO.
021300     05  WKS-TEXTO-SEMANAS       PIC X(20).
021400     05  WKS-TEXTO-SEMANAS-TAB REDEFINES
021500             WKS-TEXTO-SEMANAS
021600             OCCURS 20 TIMES PIC X(01).
021700     05  WKS-TOKEN-SEMANA        PIC X(20).
021800     05  WKS-PUNTERO-TEXTO       PIC 9(02) COMP VALUE 1.
021900     05  WKS-POS-GUION           PIC 9(02) COMP VALUE 0.
022000     05  WKS-SUBTOKEN-A          PIC X(02).
022100     05  WKS-SUBTOKEN-B          PIC X(02).
022200     05  WKS-NUM-A               PIC 9(02).
022300     05  WKS-NUM-B               PIC 9(02).
022400     05  WKS-IX-SEMANA           PIC 9(02) COMP.
022500     05  WKS-FLAGS-SEMANA        PIC X(16).
022600     05  WKS-SEMANAS-VACIAS      PIC X(01).
022700         88  WKS-SIN-SEMANAS               VALUE 'S'.
022800*    ROMPIMIENTO ED-27: LA CLAVE DE GRUPO (CLASE O CARRERA) SE
022900*    ARMABA ANTES SOBRE WKS-TEXTO-SEMANAS(1:24), CAMPO DE SOLO
023000*    X(20) -- SE LE DA SU PROPIO CAMPO X(24) PARA QUE NO
023100*    DESBORDE SOBRE WKS-TOKEN-SEMANA
023200     05  WKS-CLAVE-GRUPO-STU     PIC X(24).
023300     05  FILLER                PIC X(01).
023400******************************************************************
023500*        TABLA DE NOMBRES DE DIA PARA EL ROL DE SALIDA (830)      *
023600*        SE CARGA UNA SOLA VEZ EN 105-CARGAR-TABLA-DIAS Y SE      *
023700*        CONSULTA POR SEARCH ALL (LLAVE ASCENDENTE WKS-COD-DIA)   *
023800******************************************************************
023900 01  WKS-TABLA-DIAS.
024000     05  WKS-DIAS-TAB OCCURS 7 TIMES
024100                      ASCENDING KEY WKS-COD-DIA
024200                      INDEXED BY IDX-DIA.
024300         10  WKS-COD-DIA           PIC 9(01).
024400         10  WKS-NOM-DIA           PIC X(09).
024500     05  FILLER                PIC X(01).
024600******************************************************************
024700*        TABLA DE SESIONES DE LABORATORIO (CATALOGO)            *
024800******************************************************************
024900 01  WKS-TABLA-SESIONES.
025000     05  WKS-SESS-TAB OCCURS 1 TO 500 TIMES
025100                      DEPENDING ON WKS-SESS-TOTAL
025200                      INDEXED BY IDX-SESS IDX-SESS-B.
025300         10  WKS-SESS-GRUPO        PIC X(20).
025400         10  WKS-SESS-PROYECTO     PIC X(30).
025500         10  WKS-SESS-SEMANAS      PIC X(16).
025600         10  WKS-SESS-SEMANAS-TAB REDEFINES
025700                 WKS-SESS-SEMANAS
025800                 OCCURS 16 TIMES PIC X(01).
025900         10  WKS-SESS-DIA          PIC 9(01).
026000         10  WKS-SESS-INICIO       PIC 9(02).
026100         10  WKS-SESS-FIN          PIC 9(02).
026200         10  WKS-SESS-PROFESOR     PIC X(20).
026300         10  WKS-SESS-CUPO         PIC 9(03).
026400         10  WKS-SESS-HORAS        PIC 9(02).
026500         10  WKS-SESS-SEMANA-BASE  PIC 9(02) COMP.
026600         10  WKS-SESS-ROL-TOTAL    PIC 9(03) COMP VALUE 0.
026700         10  WKS-SESS-ROL-TAB OCCURS 300 TIMES
026800                             INDEXED BY IDX-ROL.
026900             15  WKS-ROL-STU-IX    PIC 9(04) COMP.
027000     05  FILLER                PIC X(01).
027100******************************************************************
027200*        TABLA DE ESTUDIANTES (IDENTIDAD, OCUPADOS Y ASIGNADOS) *
027300******************************************************************
027400 01  WKS-TABLA-ESTUDIANTES.
027500     05  WKS-STU-TAB OCCURS 1 TO 2000 TIMES
027600                     DEPENDING ON WKS-STU-TOTAL
027700                     INDEXED BY IDX-STU IDX-STU-B.
027800         10  WKS-STU-ID            PIC X(12).
027900         10  WKS-STU-NOMBRE        PIC X(20).
028000         10  WKS-STU-DEPTO         PIC X(24).
028100         10  WKS-STU-CARRERA       PIC X(24).
028200         10  WKS-STU-CLASE         PIC X(24).
028300         10  WKS-STU-HORAS-ASIG    PIC 9(03) COMP VALUE 0.
028400         10  WKS-STU-OCUP-TOTAL    PIC 9(02) COMP VALUE 0.
028500         10  WKS-STU-OCUP-TAB OCCURS 30 TIMES
028600                             INDEXED BY IDX-OCUP.
028700             15  WKS-OCUP-SEMANAS  PIC X(16).
028800             15  WKS-OCUP-SEMANAS-TAB REDEFINES
028900                     WKS-OCUP-SEMANAS
029000                     OCCURS 16 TIMES PIC X(01).
029100             15  WKS-OCUP-DIA      PIC 9(01).
029200             15  WKS-OCUP-INICIO   PIC 9(02).
029300             15  WKS-OCUP-FIN      PIC 9(02).
029400         10  WKS-STU-ASIG-TOTAL    PIC 9(02) COMP VALUE 0.
029500         10  WKS-STU-ASIG-TAB OCCURS 40 TIMES
029600                             INDEXED BY IDX-ASIG.
029700             15  WKS-ASIG-SESS-IX  PIC 9(03) COMP.
029800     05  FILLER                PIC X(01).
029900******************************************************************
030000*        ORDEN DE PROCESO DE LOS ESTUDIANTES (PASE VORAZ)       *
030100******************************************************************
030200 01  WKS-TABLA-ORDEN.
030300     05  WKS-ORDEN-TAB OCCURS 1 TO 2000 TIMES
030400                       DEPENDING ON WKS-STU-TOTAL
030500                       INDEXED BY IDX-ORDEN IDX-ORDEN-B.
030600         10  WKS-ORDEN-STU-IX      PIC 9(04) COMP.
030700     05  FILLER                PIC X(01).
030800******************************************************************
030900*        TABLA DE GRUPOS (CLASE/CARRERA/MISCELANEO) PARA EL     *
031000*        ORDENAMIENTO DE LOS ESTUDIANTES ANTES DE ASIGNAR       *
031100******************************************************************
031200 01  WKS-TABLA-GRUPOS.
031300     05  WKS-GRUPO-TAB OCCURS 300 TIMES INDEXED BY IDX-GRUPO.
031400         10  WKS-GRUPO-CLAVE       PIC X(24).
031500         10  WKS-GRUPO-CONTEO      PIC 9(04) COMP.
031600     05  FILLER                PIC X(01).
031700******************************************************************
031800*        TABLA TEMPORAL DE CLASES/CARRERAS DISTINTAS (PARA EL   *
031900*        CALCULO DE HETEROGENEIDAD Y DE DIVERSIDAD DEL SWAP)    *
032000******************************************************************
032100 01  WKS-TABLA-DISTINTOS.
032200     05  WKS-DIST-CLASE-TOTAL      PIC 9(03) COMP VALUE 0.
032300     05  WKS-DIST-CLASE-TAB OCCURS 300 TIMES PIC X(24).
032400     05  WKS-DIST-CARRERA-TOTAL    PIC 9(03) COMP VALUE 0.
032500     05  WKS-DIST-CARRERA-TAB OCCURS 300 TIMES PIC X(24).
032600     05  FILLER                PIC X(01).
032700******************************************************************
032800*        LISTA DE SESIONES CANDIDATAS PARA EL ALUMNO EN TURNO   *
032900******************************************************************
033000 01  WKS-TABLA-CANDIDATOS.
033100     05  WKS-CAND-TOTAL            PIC 9(03) COMP VALUE 0.
033200     05  WKS-CAND-TAB OCCURS 500 TIMES INDEXED BY IDX-CAND.
033300         10  WKS-CAND-SESS-IX      PIC 9(03) COMP.
033400         10  WKS-CAND-PUNT-1       PIC S9(05)V9(04).
033500         10  WKS-CAND-PUNT-2       PIC S9(05)V9(04).
033600         10  WKS-CAND-PUNT-3       PIC S9(05)V9(04).
033700         10  WKS-CAND-PUNT-4       PIC S9(05)V9(04).
033800     05  FILLER                PIC X(01).
033900******************************************************************
034000*        AREA DE CALCULO DEL PUNTAJE DE UNA SESION CANDIDATA    *
034100******************************************************************
034200*    CADA CANDIDATA QUE SOBREVIVE A CHOQUE Y PROYECTO REPETIDO SE
034300*    CALIFICA CON 4 NUMEROS (OCUPACION, RATIO DE CLASE, DISPERSION,
034400*    MISMO BLOQUE); 640- LOS COMPARA EN ESE ORDEN PARA ESCOGER LA
034500*    MEJOR (MENOR ES MEJOR EN LOS 4).
034600 01  WKS-AREA-PUNTAJE.
034700     05  WKS-RATIO-OCUPACION       PIC S9(05)V9(04).
034800     05  WKS-RATIO-CLASE           PIC S9(05)V9(04).
034900     05  WKS-NIVEL-HETERO          PIC S9(05)V9(04).
035000     05  WKS-COINCIDENCIAS         PIC 9(03) COMP.
035100     05  WKS-TAMANIO-CALCULO       PIC 9(03) COMP.
035200     05  WKS-MAYOR-DISTINTOS       PIC 9(03) COMP.
035300     05  WKS-DISTANCIA-MINIMA      PIC 9(02) COMP.
035400     05  WKS-DISTANCIA-ACTUAL      PIC S9(03) COMP.
035500     05  WKS-MISMO-BLOQUE-CTA      PIC 9(02) COMP.
035600     05  WKS-MEJOR-IX              PIC 9(03) COMP.
035700     05  WKS-MEJOR-P1              PIC S9(05)V9(04).
035800     05  WKS-MEJOR-P2              PIC S9(05)V9(04).
035900     05  WKS-MEJOR-P3              PIC S9(05)V9(04).
036000     05  WKS-MEJOR-P4              PIC S9(05)V9(04).
036100     05  WKS-PROYECTO-REPETIDO     PIC X(01).
036200         88  WKS-YA-TIENE-PROYECTO           VALUE 'S'.
036300     05  WKS-HAY-CHOQUE            PIC X(01).
036400         88  WKS-CHOQUE-DETECTADO             VALUE 'S'.
036500     05  FILLER                PIC X(01).
036600******************************************************************
036700*        AREA DE TRABAJO DEL PASE DE INTERCAMBIOS (SWAP)        *
036800******************************************************************
036900 01  WKS-AREA-INTERCAMBIO.
037000     05  WKS-INT-STU-A-IX          PIC 9(04) COMP.
037100     05  WKS-INT-STU-B-IX          PIC 9(04) COMP.
037200     05  WKS-INT-SESS-A-IX         PIC 9(03) COMP.
037300     05  WKS-INT-SESS-B-IX         PIC 9(03) COMP.
037400     05  WKS-INT-ASIG-A-IX         PIC 9(02) COMP.
037500     05  WKS-INT-ASIG-B-IX         PIC 9(02) COMP.
037600     05  WKS-INT-ROL-A-IX          PIC 9(03) COMP.
037700     05  WKS-INT-ROL-B-IX          PIC 9(03) COMP.
037800     05  WKS-INT-FACTIBLE          PIC X(01).
037900         88  WKS-INT-ES-FACTIBLE             VALUE 'S'.
038000     05  WKS-INT-DIV-SA-ANTES      PIC S9(05)V9(04).
038100     05  WKS-INT-DIV-SB-ANTES      PIC S9(05)V9(04).
038200     05  WKS-INT-DIV-SA-DESPUES    PIC S9(05)V9(04).
038300     05  WKS-INT-DIV-SB-DESPUES    PIC S9(05)V9(04).
038400     05  FILLER                PIC X(01).
038500******************************************************************
038600*        AREA DE SALIDA DEL ROL Y DE VARIABLES DE DESPLIEGUE    *
038700******************************************************************
038800 01  WKS-AREA-SALIDA.
038900     05  WKS-NOMBRE-DIA            PIC X(09).
039000     05  WKS-LINEA-SEMANAS-SAL     PIC X(20).
039100     05  WKS-EDITA-BRECHA          PIC ---,---,--9.
039200     05  WKS-EDITA-OFERTA          PIC ZZZ,ZZZ,ZZ9.
039300     05  WKS-EDITA-DEMANDA         PIC ZZZ,ZZZ,ZZ9.
039400     05  FILLER                PIC X(01).
039500******************************************************************
039600 PROCEDURE DIVISION.
039700******************************************************************
039800*   000000                 SECCION PRINCIPAL                    *
039900******************************************************************
040000*    ORQUESTA TODO EL PROCESO EN EL ORDEN QUE PIDE EL NEGOCIO, DESDE
040100*    LA CARGA DE CATALOGOS HASTA LOS DOS REPORTES DE SALIDA.
040200 100-PRINCIPAL SECTION.
040300     PERFORM 105-CARGAR-TABLA-DIAS
040400     PERFORM 110-ABRIR-ARCHIVOS
040500     PERFORM 200-CARGA-SESIONES
040600     PERFORM 300-CARGA-HORARIOS
040700     PERFORM 400-VERIFICA-OFERTA-DEMANDA
040800     PERFORM 500-ORDENAR-ESTUDIANTES
040900     PERFORM 600-ASIGNACION-VORAZ
041000     IF WKS-PARM-ITER-INTERC > 0
041100        PERFORM 700-OPTIMIZAR-INTERCAMBIOS
041200     END-IF
041300     PERFORM 800-GENERAR-ROSTER
041400     PERFORM 900-REPORTE-FALTANTES
041500     PERFORM 999-CERRAR-ARCHIVOS
041600     STOP RUN.
041700 100-PRINCIPAL-E. EXIT.
041800 105-CARGAR-TABLA-DIAS SECTION.
041900     MOVE 1 TO WKS-COD-DIA(1)
042000     MOVE 'MONDAY   ' TO WKS-NOM-DIA(1)
042100     MOVE 2 TO WKS-COD-DIA(2)
042200     MOVE 'TUESDAY  ' TO WKS-NOM-DIA(2)
042300     MOVE 3 TO WKS-COD-DIA(3)
042400     MOVE 'WEDNESDAY' TO WKS-NOM-DIA(3)
042500     MOVE 4 TO WKS-COD-DIA(4)
042600     MOVE 'THURSDAY ' TO WKS-NOM-DIA(4)
042700     MOVE 5 TO WKS-COD-DIA(5)
042800     MOVE 'FRIDAY   ' TO WKS-NOM-DIA(5)
042900     MOVE 6 TO WKS-COD-DIA(6)
043000     MOVE 'SATURDAY ' TO WKS-NOM-DIA(6)
043100     MOVE 7 TO WKS-COD-DIA(7)
043200     MOVE 'SUNDAY   ' TO WKS-NOM-DIA(7).
043300 105-CARGAR-TABLA-DIAS-E. EXIT.
043400 110-ABRIR-ARCHIVOS SECTION.
043500     OPEN INPUT  LAB-SESSIONS
043600     OPEN INPUT  STUDENT-LECTURES
043700     OPEN OUTPUT ROSTER-OUT
043800     OPEN OUTPUT SHORTFALL-OUT
043900     IF FS-LAB NOT = 0 OR FS-HOR NOT = 0 OR
044000        FS-ROL NOT = 0 OR FS-FAL NOT = 0
044100        DISPLAY "EDU35010 - ERROR AL ABRIR ARCHIVOS. STATUS:"
044200        DISPLAY "  LAB-SESSIONS      : " FS-LAB
044300        DISPLAY "  STUDENT-LECTURES  : " FS-HOR
044400        DISPLAY "  ROSTER-OUT        : " FS-ROL
044500        DISPLAY "  SHORTFALL-OUT     : " FS-FAL
044600        MOVE 91 TO RETURN-CODE
044700        STOP RUN
044800     END-IF
044900     MOVE 0 TO WKS-RANDOM-SEMILLA
045000     COMPUTE WKS-RANDOM-SEMILLA = WKS-PARM-SEMILLA.
045100 110-ABRIR-ARCHIVOS-E. EXIT.
045200******************************************************************
045300*   22222     CARGA DEL CATALOGO DE SESIONES DE LABORATORIO   2222
045400******************************************************************
045500*    LEE LAB-SESSIONS COMPLETO Y ARMA LA TABLA DE SESIONES EN MEMORIA,
045600*    YA CON LOS CAMPOS DE SEMANAS/DIA/PERIODOS CONVERTIDOS A NUMERICO.
045700 200-CARGA-SESIONES SECTION.
045800     READ LAB-SESSIONS
045900         AT END SET WKS-FIN-LAB TO TRUE
046000     END-READ
046100     PERFORM 205-CARGA-UNA-SESION UNTIL WKS-FIN-LAB.
046200 200-CARGA-SESIONES-E. EXIT.
046300 205-CARGA-UNA-SESION SECTION.
046400     IF WKS-SESS-TOTAL < 500
046500        ADD 1 TO WKS-SESS-TOTAL
046600        MOVE LAB-GROUP-NAME    TO
046700                           WKS-SESS-GRUPO(WKS-SESS-TOTAL)
046800        MOVE LAB-PROJECT-NAME  TO
046900                           WKS-SESS-PROYECTO(WKS-SESS-TOTAL)
047000        MOVE LAB-TEACHER       TO
047100                           WKS-SESS-PROFESOR(WKS-SESS-TOTAL)
047200        MOVE LAB-CAPACITY      TO
047300                           WKS-SESS-CUPO(WKS-SESS-TOTAL)
047400        MOVE LAB-HOURS         TO
047500                           WKS-SESS-HORAS(WKS-SESS-TOTAL)
047600        MOVE LAB-WEEKS-TEXT    TO WKS-TEXTO-SEMANAS
047700        PERFORM 250-PARSEAR-SEMANAS
047800        MOVE WKS-FLAGS-SEMANA  TO
047900                           WKS-SESS-SEMANAS(WKS-SESS-TOTAL)
048000        MOVE LAB-WEEKDAY       TO WKS-SESS-DIA(WKS-SESS-TOTAL)
048100        PERFORM 260-PARSEAR-DIA-SEMANA
048200        MOVE LAB-START-PERIOD  TO
048300                           WKS-SESS-INICIO(WKS-SESS-TOTAL)
048400        MOVE LAB-END-PERIOD    TO
048500                           WKS-SESS-FIN(WKS-SESS-TOTAL)
048600        PERFORM 270-PARSEAR-PERIODOS
048700        PERFORM 280-CALCULAR-SEMANA-BASE
048800        MOVE 0 TO WKS-SESS-ROL-TOTAL(WKS-SESS-TOTAL)
048900     END-IF
049000     READ LAB-SESSIONS
049100         AT END SET WKS-FIN-LAB TO TRUE
049200     END-READ.
049300 205-CARGA-UNA-SESION-E. EXIT.
049400*    22222              PARSEO LISTA DE SEMANAS              22222
049500*    RECIBE UN TEXTO LIBRE CON NUMEROS Y RANGOS (EJ. "1-6,8") Y LO
049600*    CONVIERTE A 16 BANDERAS 'S'/'N', UNA POR SEMANA (RQ-04412).
049700 250-PARSEAR-SEMANAS SECTION.
049800     MOVE ALL 'N' TO WKS-FLAGS-SEMANA
049900     MOVE 1 TO WKS-PUNTERO-TEXTO
050000     PERFORM 255-PARSEAR-UN-SEGMENTO UNTIL WKS-PUNTERO-TEXTO > 20.
050100 250-PARSEAR-SEMANAS-E. EXIT.
050200 255-PARSEAR-UN-SEGMENTO SECTION.
050300     UNSTRING WKS-TEXTO-SEMANAS DELIMITED BY ','
050400         INTO WKS-TOKEN-SEMANA
050500         WITH POINTER WKS-PUNTERO-TEXTO
050600     END-UNSTRING
050700     IF WKS-TOKEN-SEMANA NOT = SPACES
050800        PERFORM 251-PARSEAR-UN-TOKEN
050900     END-IF.
051000 255-PARSEAR-UN-SEGMENTO-E. EXIT.
051100
051200 251-PARSEAR-UN-TOKEN SECTION.
051300     MOVE 0 TO WKS-POS-GUION
051400     INSPECT WKS-TOKEN-SEMANA TALLYING WKS-POS-GUION
051500         FOR CHARACTERS BEFORE INITIAL '-'
051600     IF WKS-TOKEN-SEMANA(WKS-POS-GUION + 1: 1) = '-'
051700        PERFORM 252-PARSEAR-RANGO
051800     ELSE
051900        PERFORM 253-PARSEAR-NUMERO-SUELTO
052000     END-IF.
052100 251-PARSEAR-UN-TOKEN-E. EXIT.
052200
052300 252-PARSEAR-RANGO SECTION.
052400     MOVE SPACES TO WKS-SUBTOKEN-A WKS-SUBTOKEN-B
052500     MOVE WKS-TOKEN-SEMANA(1: WKS-POS-GUION) TO WKS-SUBTOKEN-A
052600     MOVE
052700       WKS-TOKEN-SEMANA(WKS-POS-GUION + 2: 20 - WKS-POS-GUION - 1)
052800                                                TO WKS-SUBTOKEN-B
052900     INSPECT WKS-SUBTOKEN-A REPLACING ALL SPACE BY ZERO
053000     INSPECT WKS-SUBTOKEN-B REPLACING ALL SPACE BY ZERO
053100     IF WKS-SUBTOKEN-A IS NUMERIC AND WKS-SUBTOKEN-B IS NUMERIC
053200        MOVE WKS-SUBTOKEN-A TO WKS-NUM-A
053300        MOVE WKS-SUBTOKEN-B TO WKS-NUM-B
053400        IF WKS-NUM-A > WKS-NUM-B
053500           MOVE WKS-NUM-A TO WKS-IX-SEMANA
053600           MOVE WKS-NUM-B TO WKS-NUM-A
053700           MOVE WKS-IX-SEMANA TO WKS-NUM-B
053800        END-IF
053900        PERFORM 254-MARCAR-SEMANA-RANGO
054000                VARYING WKS-IX-SEMANA FROM WKS-NUM-A BY 1
054100                UNTIL WKS-IX-SEMANA > WKS-NUM-B
054200     END-IF.
054300 252-PARSEAR-RANGO-E. EXIT.
054400 254-MARCAR-SEMANA-RANGO SECTION.
054500     IF WKS-IX-SEMANA >= 1 AND WKS-IX-SEMANA <= 16
054600        MOVE 'S' TO WKS-FLAGS-SEMANA(WKS-IX-SEMANA: 1)
054700     END-IF.
054800 254-MARCAR-SEMANA-RANGO-E. EXIT.
054900
055000 253-PARSEAR-NUMERO-SUELTO SECTION.
055100     MOVE SPACES TO WKS-SUBTOKEN-A
055200     MOVE WKS-TOKEN-SEMANA(1: 2) TO WKS-SUBTOKEN-A
055300     INSPECT WKS-SUBTOKEN-A REPLACING ALL SPACE BY ZERO
055400     IF WKS-SUBTOKEN-A IS NUMERIC
055500        MOVE WKS-SUBTOKEN-A TO WKS-IX-SEMANA
055600        IF WKS-IX-SEMANA >= 1 AND WKS-IX-SEMANA <= 16
055700           MOVE 'S' TO WKS-FLAGS-SEMANA(WKS-IX-SEMANA: 1)
055800        END-IF
055900     END-IF.
056000 253-PARSEAR-NUMERO-SUELTO-E. EXIT.
056100 260-PARSEAR-DIA-SEMANA SECTION.
056200     IF WKS-SESS-DIA(WKS-SESS-TOTAL) < 1 OR
056300        WKS-SESS-DIA(WKS-SESS-TOTAL) > 7
056400        MOVE 0 TO WKS-SESS-DIA(WKS-SESS-TOTAL)
056500     END-IF.
056600 260-PARSEAR-DIA-SEMANA-E. EXIT.
056700 270-PARSEAR-PERIODOS SECTION.
056800     IF WKS-SESS-INICIO(WKS-SESS-TOTAL) >
056900        WKS-SESS-FIN(WKS-SESS-TOTAL)
057000        MOVE WKS-SESS-INICIO(WKS-SESS-TOTAL) TO WKS-IX-SEMANA
057100        MOVE WKS-SESS-FIN(WKS-SESS-TOTAL)    TO
057200                                  WKS-SESS-INICIO(WKS-SESS-TOTAL)
057300        MOVE WKS-IX-SEMANA TO WKS-SESS-FIN(WKS-SESS-TOTAL)
057400     END-IF.
057500 270-PARSEAR-PERIODOS-E. EXIT.
057600 280-CALCULAR-SEMANA-BASE SECTION.
057700     MOVE 0 TO WKS-SESS-SEMANA-BASE(WKS-SESS-TOTAL)
057800     PERFORM 285-VERIFICA-SEMANA-BASE
057900             VARYING WKS-IX-SEMANA FROM 1 BY 1
058000             UNTIL WKS-IX-SEMANA > 16.
058100 280-CALCULAR-SEMANA-BASE-E. EXIT.
058200 285-VERIFICA-SEMANA-BASE SECTION.
058300     IF WKS-SESS-SEMANAS(WKS-SESS-TOTAL)(WKS-IX-SEMANA: 1)
058400                                                          = 'S'
058500        AND WKS-SESS-SEMANA-BASE(WKS-SESS-TOTAL) = 0
058600        MOVE WKS-IX-SEMANA TO
058700                        WKS-SESS-SEMANA-BASE(WKS-SESS-TOTAL)
058800     END-IF.
058900 285-VERIFICA-SEMANA-BASE-E. EXIT.
059000******************************************************************
059100*   33333     CARGA DEL HORARIO DE CLASES DE LOS ALUMNOS      3333
059200******************************************************************
059300*    LEE STUDENT-LECTURES COMPLETO (UNA REUNION DE CLASE POR RENGLON)
059400*    Y ARMA LA TABLA DE ALUMNOS Y LA DE BLOQUES OCUPADOS DEL CHOQUE.
059500 300-CARGA-HORARIOS SECTION.
059600     READ STUDENT-LECTURES
059700         AT END SET WKS-FIN-HOR TO TRUE
059800     END-READ
059900     PERFORM 305-CARGA-UN-HORARIO UNTIL WKS-FIN-HOR.
060000 300-CARGA-HORARIOS-E. EXIT.
060100 305-CARGA-UN-HORARIO SECTION.
060200     IF HOR-STUDENT-ID NOT = SPACES
060300        PERFORM 310-LOCALIZA-O-CREA-ESTUDIANTE
060400        MOVE HOR-STUDENT-NAME TO WKS-STU-NOMBRE(IDX-STU)
060500        MOVE HOR-DEPT-NAME    TO WKS-STU-DEPTO(IDX-STU)
060600        MOVE HOR-MAJOR-NAME   TO WKS-STU-CARRERA(IDX-STU)
060700        MOVE HOR-CLASS-NAME   TO WKS-STU-CLASE(IDX-STU)
060800        MOVE HOR-WEEKS-TEXT   TO WKS-TEXTO-SEMANAS
060900        PERFORM 250-PARSEAR-SEMANAS
061000        IF WKS-FLAGS-SEMANA NOT = ALL 'N'
061100           PERFORM 320-AGREGA-OCUPADO
061200        END-IF
061300     END-IF
061400     READ STUDENT-LECTURES
061500         AT END SET WKS-FIN-HOR TO TRUE
061600     END-READ.
061700 305-CARGA-UN-HORARIO-E. EXIT.
061800 310-LOCALIZA-O-CREA-ESTUDIANTE SECTION.
061900     SET WKS-SW-YA-EXISTE TO 'N'
062000     PERFORM 315-BUSCA-UN-ESTUDIANTE
062100             VARYING IDX-STU FROM 1 BY 1
062200             UNTIL IDX-STU > WKS-STU-TOTAL OR WKS-ESTUD-YA-EXISTE
062300     IF WKS-ESTUD-YA-EXISTE
062400        SET IDX-STU DOWN BY 1
062500     END-IF
062600     IF NOT WKS-ESTUD-YA-EXISTE
062700        IF WKS-STU-TOTAL < 2000
062800           ADD 1 TO WKS-STU-TOTAL
062900           SET IDX-STU TO WKS-STU-TOTAL
063000           MOVE HOR-STUDENT-ID TO WKS-STU-ID(IDX-STU)
063100           MOVE 0 TO WKS-STU-HORAS-ASIG(IDX-STU)
063200           MOVE 0 TO WKS-STU-OCUP-TOTAL(IDX-STU)
063300           MOVE 0 TO WKS-STU-ASIG-TOTAL(IDX-STU)
063400        END-IF
063500     END-IF.
063600 310-LOCALIZA-O-CREA-ESTUDIANTE-E. EXIT.
063700 315-BUSCA-UN-ESTUDIANTE SECTION.
063800     IF WKS-STU-ID(IDX-STU) = HOR-STUDENT-ID
063900        SET WKS-ESTUD-YA-EXISTE TO TRUE
064000     END-IF.
064100 315-BUSCA-UN-ESTUDIANTE-E. EXIT.
064200 320-AGREGA-OCUPADO SECTION.
064300     IF WKS-STU-OCUP-TOTAL(IDX-STU) < 30
064400        ADD 1 TO WKS-STU-OCUP-TOTAL(IDX-STU)
064500        SET IDX-OCUP TO WKS-STU-OCUP-TOTAL(IDX-STU)
064600        MOVE WKS-FLAGS-SEMANA  TO
064700                           WKS-OCUP-SEMANAS(IDX-STU, IDX-OCUP)
064800        MOVE HOR-WEEKDAY       TO
064900                           WKS-OCUP-DIA(IDX-STU, IDX-OCUP)
065000        IF WKS-OCUP-DIA(IDX-STU, IDX-OCUP) < 1 OR
065100           WKS-OCUP-DIA(IDX-STU, IDX-OCUP) > 7
065200           MOVE 0 TO WKS-OCUP-DIA(IDX-STU, IDX-OCUP)
065300        END-IF
065400        MOVE HOR-START-PERIOD  TO
065500                           WKS-OCUP-INICIO(IDX-STU, IDX-OCUP)
065600        MOVE HOR-END-PERIOD    TO
065700                           WKS-OCUP-FIN(IDX-STU, IDX-OCUP)
065800        IF WKS-OCUP-INICIO(IDX-STU, IDX-OCUP) >
065900           WKS-OCUP-FIN(IDX-STU, IDX-OCUP)
066000           MOVE WKS-OCUP-INICIO(IDX-STU, IDX-OCUP) TO
066100                                                  WKS-IX-SEMANA
066200           MOVE WKS-OCUP-FIN(IDX-STU, IDX-OCUP) TO
066300                               WKS-OCUP-INICIO(IDX-STU, IDX-OCUP)
066400           MOVE WKS-IX-SEMANA TO
066500                                 WKS-OCUP-FIN(IDX-STU, IDX-OCUP)
066600        END-IF
066700     END-IF.
066800 320-AGREGA-OCUPADO-E. EXIT.
066900******************************************************************
067000*   44444    REPORTE DE CONTROL: OFERTA CONTRA DEMANDA         444
067100******************************************************************
067200*    AVISA EN CONSOLA, ANTES DE CORRER LA VORAZ, SI EL CATALOGO NO
067300*    ALCANZA A CUBRIR LA DEMANDA TOTAL DE HORAS (MALM9412).
067400 400-VERIFICA-OFERTA-DEMANDA SECTION.
067500     MOVE 0 TO WKS-HORAS-OFERTA
067600     PERFORM 405-ACUMULA-HORAS-OFERTA
067700             VARYING IDX-SESS FROM 1 BY 1
067800             UNTIL IDX-SESS > WKS-SESS-TOTAL
067900     COMPUTE WKS-HORAS-DEMANDA =
068000                       WKS-STU-TOTAL * WKS-PARM-HORAS-REQ
068100     MOVE WKS-HORAS-OFERTA  TO WKS-EDITA-OFERTA
068200     MOVE WKS-HORAS-DEMANDA TO WKS-EDITA-DEMANDA
068300     DISPLAY "EDU35010 - REPORTE DE CONTROL DE OFERTA/DEMANDA"
068400     DISPLAY "  ALUMNOS EN HORARIO CARGADOS  : " WKS-STU-TOTAL
068500     DISPLAY "  HORAS DE DEMANDA (REQUERIDAS): " WKS-EDITA-DEMANDA
068600     DISPLAY "  HORAS DE OFERTA (CUPO*HORAS) : " WKS-EDITA-OFERTA
068700     IF WKS-HORAS-OFERTA < WKS-HORAS-DEMANDA
068800        COMPUTE WKS-HORAS-BRECHA =
068900                       WKS-HORAS-DEMANDA - WKS-HORAS-OFERTA
069000        MOVE WKS-HORAS-BRECHA TO WKS-EDITA-BRECHA
069100        DISPLAY "  *** AVISO: LA OFERTA NO ALCANZA. BRECHA = "
069200                WKS-EDITA-BRECHA " HORAS ***"
069300     END-IF.
069400 400-VERIFICA-OFERTA-DEMANDA-E. EXIT.
069500 405-ACUMULA-HORAS-OFERTA SECTION.
069600     COMPUTE WKS-HORAS-OFERTA = WKS-HORAS-OFERTA +
069700         (WKS-SESS-CUPO(IDX-SESS) * WKS-SESS-HORAS(IDX-SESS)).
069800 405-ACUMULA-HORAS-OFERTA-E. EXIT.
069900******************************************************************
070000*   55555   ORDEN DE PROCESO DE LOS ALUMNOS (PASE VORAZ)      5555
070100******************************************************************
070200*    AGRUPA A LOS ALUMNOS POR CLASE/CARRERA Y LOS ORDENA (GRUPOS MAS
070300*    GRANDES PRIMERO, REVUELTOS AL AZAR DENTRO DEL GRUPO) PARA LA VORAZ.
070400 500-ORDENAR-ESTUDIANTES SECTION.
070500     PERFORM 510-ARMAR-GRUPOS
070600     PERFORM 520-ORDENAR-GRUPOS-DESC
070700     PERFORM 530-ARMAR-ORDEN-FINAL.
070800 500-ORDENAR-ESTUDIANTES-E. EXIT.
070900 510-ARMAR-GRUPOS SECTION.
071000     MOVE 0 TO WKS-GRUPO-TOTAL
071100     PERFORM 515-CLASIFICA-ESTUDIANTE-GRUPO
071200             VARYING IDX-STU FROM 1 BY 1
071300             UNTIL IDX-STU > WKS-STU-TOTAL.
071400 510-ARMAR-GRUPOS-E. EXIT.
071500 515-CLASIFICA-ESTUDIANTE-GRUPO SECTION.
071600     IF WKS-STU-CLASE(IDX-STU) NOT = SPACES
071700        MOVE WKS-STU-CLASE(IDX-STU) TO WKS-CLAVE-GRUPO-STU
071800     ELSE
071900        IF WKS-STU-CARRERA(IDX-STU) NOT = SPACES
072000           MOVE WKS-STU-CARRERA(IDX-STU) TO
072100                                         WKS-CLAVE-GRUPO-STU
072200        ELSE
072300           MOVE '*MISC*' TO WKS-CLAVE-GRUPO-STU
072400        END-IF
072500     END-IF
072600     SET WKS-SW-YA-EXISTE TO 'N'
072700     PERFORM 516-BUSCA-GRUPO-EXISTENTE
072800             VARYING IDX-GRUPO FROM 1 BY 1
072900             UNTIL IDX-GRUPO > WKS-GRUPO-TOTAL
073000                OR WKS-ESTUD-YA-EXISTE
073100     IF NOT WKS-ESTUD-YA-EXISTE AND WKS-GRUPO-TOTAL < 300
073200        ADD 1 TO WKS-GRUPO-TOTAL
073300        MOVE WKS-CLAVE-GRUPO-STU TO
073400                           WKS-GRUPO-CLAVE(WKS-GRUPO-TOTAL)
073500        MOVE 1 TO WKS-GRUPO-CONTEO(WKS-GRUPO-TOTAL)
073600     END-IF.
073700 515-CLASIFICA-ESTUDIANTE-GRUPO-E. EXIT.
073800 516-BUSCA-GRUPO-EXISTENTE SECTION.
073900     IF WKS-GRUPO-CLAVE(IDX-GRUPO) = WKS-CLAVE-GRUPO-STU
074000        ADD 1 TO WKS-GRUPO-CONTEO(IDX-GRUPO)
074100        SET WKS-ESTUD-YA-EXISTE TO TRUE
074200     END-IF.
074300 516-BUSCA-GRUPO-EXISTENTE-E. EXIT.
074400 520-ORDENAR-GRUPOS-DESC SECTION.
074500     PERFORM 521-ORDENAR-UNA-PASADA
074600             VARYING IDX-GRUPO FROM 1 BY 1
074700             UNTIL IDX-GRUPO >= WKS-GRUPO-TOTAL.
074800 520-ORDENAR-GRUPOS-DESC-E. EXIT.
074900 521-ORDENAR-UNA-PASADA SECTION.
075000     PERFORM 522-COMPARA-Y-SWAP-GRUPO
075100             VARYING IDX-STU FROM 1 BY 1
075200             UNTIL IDX-STU > WKS-GRUPO-TOTAL - IDX-GRUPO.
075300 521-ORDENAR-UNA-PASADA-E. EXIT.
075400 522-COMPARA-Y-SWAP-GRUPO SECTION.
075500     IF WKS-GRUPO-CONTEO(IDX-STU) <
075600        WKS-GRUPO-CONTEO(IDX-STU + 1)
075700        MOVE WKS-GRUPO-CLAVE(IDX-STU) TO WKS-TOKEN-SEMANA
075800        MOVE WKS-GRUPO-CONTEO(IDX-STU) TO WKS-IX-SEMANA
075900        MOVE WKS-GRUPO-CLAVE(IDX-STU + 1) TO
076000                                        WKS-GRUPO-CLAVE(IDX-STU)
076100        MOVE WKS-GRUPO-CONTEO(IDX-STU + 1) TO
076200                                       WKS-GRUPO-CONTEO(IDX-STU)
076300        MOVE WKS-TOKEN-SEMANA TO
076400                                    WKS-GRUPO-CLAVE(IDX-STU + 1)
076500        MOVE WKS-IX-SEMANA TO
076600                                   WKS-GRUPO-CONTEO(IDX-STU + 1)
076700     END-IF.
076800 522-COMPARA-Y-SWAP-GRUPO-E. EXIT.
076900 530-ARMAR-ORDEN-FINAL SECTION.
077000     MOVE 0 TO WKS-ITER-IX
077100     PERFORM 534-PROCESA-GRUPO-ORDEN
077200             VARYING IDX-GRUPO FROM 1 BY 1
077300             UNTIL IDX-GRUPO > WKS-GRUPO-TOTAL
077400     PERFORM 531-REVOLVER-ORDEN.
077500 530-ARMAR-ORDEN-FINAL-E. EXIT.
077600 534-PROCESA-GRUPO-ORDEN SECTION.
077700     PERFORM 535-CLASIFICA-Y-COLOCA-ORDEN
077800             VARYING IDX-STU FROM 1 BY 1
077900             UNTIL IDX-STU > WKS-STU-TOTAL.
078000 534-PROCESA-GRUPO-ORDEN-E. EXIT.
078100 535-CLASIFICA-Y-COLOCA-ORDEN SECTION.
078200     IF WKS-STU-CLASE(IDX-STU) NOT = SPACES
078300        MOVE WKS-STU-CLASE(IDX-STU) TO WKS-CLAVE-GRUPO-STU
078400     ELSE
078500        IF WKS-STU-CARRERA(IDX-STU) NOT = SPACES
078600           MOVE WKS-STU-CARRERA(IDX-STU) TO
078700                                         WKS-CLAVE-GRUPO-STU
078800        ELSE
078900           MOVE '*MISC*' TO WKS-CLAVE-GRUPO-STU
079000        END-IF
079100     END-IF
079200     IF WKS-CLAVE-GRUPO-STU = WKS-GRUPO-CLAVE(IDX-GRUPO)
079300        ADD 1 TO WKS-ITER-IX
079400        SET IDX-ORDEN TO WKS-ITER-IX
079500        MOVE IDX-STU TO WKS-ORDEN-STU-IX(IDX-ORDEN)
079600     END-IF.
079700 535-CLASIFICA-Y-COLOCA-ORDEN-E. EXIT.
079800 531-REVOLVER-ORDEN SECTION.
079900     MOVE 0 TO WKS-ITER-IX
080000     PERFORM 532-REVOLVER-UN-GRUPO
080100             VARYING IDX-GRUPO FROM 1 BY 1
080200             UNTIL IDX-GRUPO > WKS-GRUPO-TOTAL.
080300 531-REVOLVER-ORDEN-E. EXIT.
080400 532-REVOLVER-UN-GRUPO SECTION.
080500     PERFORM 533-INTERCAMBIA-EN-GRUPO
080600             VARYING IDX-ORDEN FROM WKS-ITER-IX BY 1
080700             UNTIL IDX-ORDEN >=
080800                   WKS-ITER-IX + WKS-GRUPO-CONTEO(IDX-GRUPO) - 1
080900     ADD WKS-GRUPO-CONTEO(IDX-GRUPO) TO WKS-ITER-IX.
081000 532-REVOLVER-UN-GRUPO-E. EXIT.
081100 533-INTERCAMBIA-EN-GRUPO SECTION.
081200     COMPUTE WKS-RANDOM-LIMITE =
081300         WKS-ITER-IX + WKS-GRUPO-CONTEO(IDX-GRUPO) - IDX-ORDEN
081400     PERFORM 790-GENERAR-ALEATORIO
081500     COMPUTE IDX-ORDEN-B = IDX-ORDEN + WKS-RANDOM-RESULTADO + 1
081600     MOVE WKS-ORDEN-STU-IX(IDX-ORDEN) TO WKS-IX-SEMANA
081700     MOVE WKS-ORDEN-STU-IX(IDX-ORDEN-B) TO
081800                                      WKS-ORDEN-STU-IX(IDX-ORDEN)
081900     MOVE WKS-IX-SEMANA TO WKS-ORDEN-STU-IX(IDX-ORDEN-B).
082000 533-INTERCAMBIA-EN-GRUPO-E. EXIT.
082100******************************************************************
082200*   66666         MOTOR DE ASIGNACION VORAZ                  66666
082300******************************************************************
082400*    CUBRE HORAS DE CADA ALUMNO (ORDEN DE 500-) UNA SESION A LA VEZ
082500*    HASTA LLEGAR AL REQUERIDO O QUEDARSE SIN CANDIDATAS VALIDAS.
082600 600-ASIGNACION-VORAZ SECTION.
082700     MOVE 0 TO WKS-CONTADOR-DISPLAY
082800     PERFORM 605-ASIGNAR-UN-ALUMNO
082900             VARYING IDX-ORDEN FROM 1 BY 1
083000             UNTIL IDX-ORDEN > WKS-STU-TOTAL.
083100 600-ASIGNACION-VORAZ-E. EXIT.
083200 605-ASIGNAR-UN-ALUMNO SECTION.
083300     ADD 1 TO WKS-CONTADOR-DISPLAY
083400*    LA TRAZA SE PRENDE A MANO CON UN DISPLAY-DE-EMERGENCIA
083500*    CUANDO EL OPERADOR SOSPECHA DE UN LOOP EN LA VORAZ
083600     IF WKS-BANDERA-TRAZA = 'S'
083700        DISPLAY "  VORAZ - PROCESANDO ALUMNO NO. "
083800                WKS-CONTADOR-DISPLAY
083900     END-IF
084000     SET IDX-STU TO WKS-ORDEN-STU-IX(IDX-ORDEN)
084100     PERFORM 606-CUBRIR-UNA-HORA
084200         UNTIL WKS-STU-HORAS-ASIG(IDX-STU)
084300                                       >= WKS-PARM-HORAS-REQ
084400            OR WKS-SIN-CANDIDATAS.
084500 605-ASIGNAR-UN-ALUMNO-E. EXIT.
084600 606-CUBRIR-UNA-HORA SECTION.
084700     MOVE 'N' TO WKS-SW-SIN-CANDIDATAS
084800     PERFORM 610-ARMAR-CANDIDATOS
084900     IF WKS-CAND-TOTAL = 0
085000        MOVE 'S' TO WKS-SW-SIN-CANDIDATAS
085100     ELSE
085200        PERFORM 640-SELECCIONAR-MEJOR-CANDIDATO
085300        PERFORM 650-REGISTRAR-ASIGNACION
085400     END-IF.
085500 606-CUBRIR-UNA-HORA-E. EXIT.
085600 610-ARMAR-CANDIDATOS SECTION.
085700     MOVE 0 TO WKS-CAND-TOTAL
085800     PERFORM 611-EVALUAR-SESION-CANDIDATA
085900             VARYING IDX-SESS FROM 1 BY 1
086000             UNTIL IDX-SESS > WKS-SESS-TOTAL.
086100 610-ARMAR-CANDIDATOS-E. EXIT.
086200*    66666  EVALUA UNA SESION DEL CATALOGO COMO POSIBLE        666
086300*    CANDIDATA PARA EL ALUMNO EN TURNO
086400 611-EVALUAR-SESION-CANDIDATA SECTION.
086500     IF WKS-SESS-CUPO(IDX-SESS) - WKS-SESS-ROL-TOTAL(IDX-SESS)
086600                                                             > 0
086700        PERFORM 612-VERIFICA-PROYECTO-REPETIDO
086800        IF NOT WKS-YA-TIENE-PROYECTO
086900           PERFORM 625-VERIFICA-CHOQUE-ESTUDIANTE
087000           IF NOT WKS-CHOQUE-DETECTADO
087100              PERFORM 630-CALCULAR-PUNTAJE
087200              IF WKS-CAND-TOTAL < 500
087300                 ADD 1 TO WKS-CAND-TOTAL
087400                 SET IDX-CAND TO WKS-CAND-TOTAL
087500                 MOVE IDX-SESS TO
087600                              WKS-CAND-SESS-IX(IDX-CAND)
087700                 MOVE WKS-RATIO-OCUPACION TO
087800                              WKS-CAND-PUNT-1(IDX-CAND)
087900                 COMPUTE
088000                   WKS-CAND-PUNT-2(IDX-CAND) =
088100                   (WKS-PARM-W-CLASE * -1 * WKS-RATIO-CLASE) +
088200                   (WKS-PARM-W-HETERO * WKS-NIVEL-HETERO)
088300                 COMPUTE WKS-CAND-PUNT-3(IDX-CAND) =
088400                   WKS-PARM-W-DISPERSION * -1 *
088500                   WKS-DISTANCIA-MINIMA
088600                 COMPUTE WKS-CAND-PUNT-4(IDX-CAND) =
088700                   WKS-PARM-W-BLOQUE * -1 *
088800                   WKS-MISMO-BLOQUE-CTA
088900              END-IF
089000           END-IF
089100        END-IF
089200     END-IF.
089300 611-EVALUAR-SESION-CANDIDATA-E. EXIT.
089400 612-VERIFICA-PROYECTO-REPETIDO SECTION.
089500     SET WKS-PROYECTO-REPETIDO TO 'N'
089600     PERFORM 613-COMPARA-PROYECTO-ASIGNADO
089700             VARYING IDX-ASIG FROM 1 BY 1
089800             UNTIL IDX-ASIG > WKS-STU-ASIG-TOTAL(IDX-STU)
089900                OR WKS-YA-TIENE-PROYECTO.
090000 612-VERIFICA-PROYECTO-REPETIDO-E. EXIT.
090100 613-COMPARA-PROYECTO-ASIGNADO SECTION.
090200     SET IDX-SESS-B TO WKS-ASIG-SESS-IX(IDX-STU, IDX-ASIG)
090300     IF WKS-SESS-PROYECTO(IDX-SESS-B) =
090400        WKS-SESS-PROYECTO(IDX-SESS)
090500        SET WKS-YA-TIENE-PROYECTO TO TRUE
090600     END-IF.
090700 613-COMPARA-PROYECTO-ASIGNADO-E. EXIT.
090800 620-VERIFICA-CHOQUE-HORARIO SECTION.
090900     SET WKS-HAY-CHOQUE TO 'N'
091000     IF WKS-SESS-SEMANAS(IDX-SESS) NOT = ALL 'N' AND
091100        WKS-OCUP-SEMANAS(IDX-STU, IDX-OCUP) NOT = ALL 'N'
091200        MOVE 0 TO WKS-MAYOR-DISTINTOS
091300        PERFORM 621-CUENTA-SEMANA-COMUN
091400                VARYING WKS-IX-SEMANA FROM 1 BY 1
091500                UNTIL WKS-IX-SEMANA > 16
091600        IF WKS-MAYOR-DISTINTOS > 0 AND
091700           WKS-SESS-DIA(IDX-SESS) =
091800                           WKS-OCUP-DIA(IDX-STU, IDX-OCUP)
091900           IF NOT (WKS-SESS-FIN(IDX-SESS) <
092000                      WKS-OCUP-INICIO(IDX-STU, IDX-OCUP) OR
092100                   WKS-OCUP-FIN(IDX-STU, IDX-OCUP) <
092200                      WKS-SESS-INICIO(IDX-SESS))
092300              SET WKS-CHOQUE-DETECTADO TO TRUE
092400           END-IF
092500        END-IF
092600     END-IF.
092700 620-VERIFICA-CHOQUE-HORARIO-E. EXIT.
092800 621-CUENTA-SEMANA-COMUN SECTION.
092900     IF WKS-SESS-SEMANAS(IDX-SESS)(WKS-IX-SEMANA: 1) = 'S'
093000        AND WKS-OCUP-SEMANAS(IDX-STU, IDX-OCUP)
093100                             (WKS-IX-SEMANA: 1) = 'S'
093200        ADD 1 TO WKS-MAYOR-DISTINTOS
093300     END-IF.
093400 621-CUENTA-SEMANA-COMUN-E. EXIT.
093500 625-VERIFICA-CHOQUE-ESTUDIANTE SECTION.
093600     SET WKS-HAY-CHOQUE TO 'N'
093700     PERFORM 620-VERIFICA-CHOQUE-HORARIO
093800             VARYING IDX-OCUP FROM 1 BY 1
093900             UNTIL IDX-OCUP > WKS-STU-OCUP-TOTAL(IDX-STU)
094000                OR WKS-CHOQUE-DETECTADO
094100     IF NOT WKS-CHOQUE-DETECTADO
094200        PERFORM 626-CHOQUE-CONTRA-ASIGNADA-DEL
094300                VARYING IDX-ASIG FROM 1 BY 1
094400                UNTIL IDX-ASIG > WKS-STU-ASIG-TOTAL(IDX-STU)
094500                   OR WKS-CHOQUE-DETECTADO
094600     END-IF.
094700 625-VERIFICA-CHOQUE-ESTUDIANTE-E. EXIT.
094800 626-CHOQUE-CONTRA-ASIGNADA-DEL SECTION.
094900     SET IDX-SESS-B TO WKS-ASIG-SESS-IX(IDX-STU, IDX-ASIG)
095000     PERFORM 626-CHOQUE-CONTRA-ASIGNADA.
095100 626-CHOQUE-CONTRA-ASIGNADA-DEL-E. EXIT.
095200
095300 626-CHOQUE-CONTRA-ASIGNADA SECTION.
095400     IF WKS-SESS-SEMANAS(IDX-SESS) NOT = ALL 'N' AND
095500        WKS-SESS-SEMANAS(IDX-SESS-B) NOT = ALL 'N'
095600        MOVE 0 TO WKS-MAYOR-DISTINTOS
095700        PERFORM 627-CUENTA-SEMANA-COMUN-ASIG
095800                VARYING WKS-IX-SEMANA FROM 1 BY 1
095900                UNTIL WKS-IX-SEMANA > 16
096000        IF WKS-MAYOR-DISTINTOS > 0 AND
096100           WKS-SESS-DIA(IDX-SESS) = WKS-SESS-DIA(IDX-SESS-B)
096200           IF NOT (WKS-SESS-FIN(IDX-SESS) <
096300                      WKS-SESS-INICIO(IDX-SESS-B) OR
096400                   WKS-SESS-FIN(IDX-SESS-B) <
096500                      WKS-SESS-INICIO(IDX-SESS))
096600              SET WKS-CHOQUE-DETECTADO TO TRUE
096700           END-IF
096800        END-IF
096900     END-IF.
097000 626-CHOQUE-CONTRA-ASIGNADA-E. EXIT.
097100 627-CUENTA-SEMANA-COMUN-ASIG SECTION.
097200     IF WKS-SESS-SEMANAS(IDX-SESS)(WKS-IX-SEMANA: 1) = 'S'
097300        AND WKS-SESS-SEMANAS(IDX-SESS-B)
097400                             (WKS-IX-SEMANA: 1) = 'S'
097500        ADD 1 TO WKS-MAYOR-DISTINTOS
097600     END-IF.
097700 627-CUENTA-SEMANA-COMUN-ASIG-E. EXIT.
097800******************************************************************
097900*   66666    CALCULO DEL PUNTAJE DE UNA SESION CANDIDATA       666
098000******************************************************************
098100 630-CALCULAR-PUNTAJE SECTION.
098200     PERFORM 631-CALCULAR-OCUPACION
098300     PERFORM 632-CALCULAR-COHESION
098400     PERFORM 633-CALCULAR-DISPERSION
098500     PERFORM 634-CALCULAR-MISMO-BLOQUE.
098600 630-CALCULAR-PUNTAJE-E. EXIT.
098700
098800 631-CALCULAR-OCUPACION SECTION.
098900     IF WKS-SESS-CUPO(IDX-SESS) = 0
099000        MOVE 1 TO WKS-RATIO-OCUPACION
099100     ELSE
099200        COMPUTE WKS-RATIO-OCUPACION ROUNDED =
099300           WKS-SESS-ROL-TOTAL(IDX-SESS) / WKS-SESS-CUPO(IDX-SESS)
099400     END-IF
099500     COMPUTE WKS-RATIO-OCUPACION =
099600                    WKS-PARM-W-OCUPACION * WKS-RATIO-OCUPACION.
099700 631-CALCULAR-OCUPACION-E. EXIT.
099800 632-CALCULAR-COHESION SECTION.
099900     MOVE 0 TO WKS-COINCIDENCIAS
100000     MOVE 0 TO WKS-DIST-CLASE-TOTAL
100100     MOVE 0 TO WKS-DIST-CARRERA-TOTAL
100200     PERFORM 637-EVALUA-COINCIDENCIA-MIEMBRO
100300             VARYING IDX-ROL FROM 1 BY 1
100400             UNTIL IDX-ROL > WKS-SESS-ROL-TOTAL(IDX-SESS)
100500     PERFORM 636-ACUMULA-DISTINTOS-CANDIDATO
100600     COMPUTE WKS-TAMANIO-CALCULO =
100700                       WKS-SESS-ROL-TOTAL(IDX-SESS) + 1
100800     IF WKS-SESS-ROL-TOTAL(IDX-SESS) = 0
100900        MOVE 0 TO WKS-RATIO-CLASE
101000     ELSE
101100        COMPUTE WKS-RATIO-CLASE ROUNDED =
101200                      WKS-COINCIDENCIAS / WKS-TAMANIO-CALCULO
101300     END-IF
101400     MOVE WKS-DIST-CLASE-TOTAL TO WKS-MAYOR-DISTINTOS
101500     IF WKS-DIST-CARRERA-TOTAL > WKS-MAYOR-DISTINTOS
101600        MOVE WKS-DIST-CARRERA-TOTAL TO WKS-MAYOR-DISTINTOS
101700     END-IF
101800     IF WKS-TAMANIO-CALCULO = 0
101900        MOVE 0 TO WKS-NIVEL-HETERO
102000     ELSE
102100        COMPUTE WKS-NIVEL-HETERO ROUNDED =
102200                    WKS-MAYOR-DISTINTOS / WKS-TAMANIO-CALCULO
102300     END-IF.
102400 632-CALCULAR-COHESION-E. EXIT.
102500 637-EVALUA-COINCIDENCIA-MIEMBRO SECTION.
102600     SET IDX-STU-B TO WKS-ROL-STU-IX(IDX-SESS, IDX-ROL)
102700     IF WKS-STU-CLASE(IDX-STU-B) NOT = SPACES AND
102800        WKS-STU-CLASE(IDX-STU) NOT = SPACES AND
102900        WKS-STU-CLASE(IDX-STU-B) = WKS-STU-CLASE(IDX-STU)
103000        ADD 1 TO WKS-COINCIDENCIAS
103100     ELSE
103200        IF WKS-STU-CARRERA(IDX-STU-B) NOT = SPACES AND
103300           WKS-STU-CARRERA(IDX-STU) NOT = SPACES AND
103400           WKS-STU-CARRERA(IDX-STU-B) =
103500                                   WKS-STU-CARRERA(IDX-STU)
103600           ADD 1 TO WKS-COINCIDENCIAS
103700        END-IF
103800     END-IF
103900     PERFORM 635-ACUMULA-DISTINTOS-MIEMBRO.
104000 637-EVALUA-COINCIDENCIA-MIEMBRO-E. EXIT.
104100
104200 635-ACUMULA-DISTINTOS-MIEMBRO SECTION.
104300     IF WKS-STU-CLASE(IDX-STU-B) NOT = SPACES
104400        SET WKS-SW-YA-EXISTE TO 'N'
104500        PERFORM 617-BUSCA-CLASE-MIEMBRO
104600                VARYING IDX-GRUPO FROM 1 BY 1
104700             UNTIL IDX-GRUPO > WKS-DIST-CLASE-TOTAL
104800                 OR WKS-ESTUD-YA-EXISTE
104900        IF NOT WKS-ESTUD-YA-EXISTE AND WKS-DIST-CLASE-TOTAL < 300
105000           ADD 1 TO WKS-DIST-CLASE-TOTAL
105100           MOVE WKS-STU-CLASE(IDX-STU-B) TO
105200                              WKS-DIST-CLASE-TAB
105300                                       (WKS-DIST-CLASE-TOTAL)
105400        END-IF
105500     END-IF
105600     IF WKS-STU-CARRERA(IDX-STU-B) NOT = SPACES
105700        SET WKS-SW-YA-EXISTE TO 'N'
105800        PERFORM 618-BUSCA-CARRERA-MIEMBRO
105900                VARYING IDX-GRUPO FROM 1 BY 1
106000             UNTIL IDX-GRUPO > WKS-DIST-CARRERA-TOTAL
106100                 OR WKS-ESTUD-YA-EXISTE
106200        IF NOT WKS-ESTUD-YA-EXISTE AND
106300                                 WKS-DIST-CARRERA-TOTAL < 300
106400           ADD 1 TO WKS-DIST-CARRERA-TOTAL
106500           MOVE WKS-STU-CARRERA(IDX-STU-B) TO
106600                          WKS-DIST-CARRERA-TAB
106700                                    (WKS-DIST-CARRERA-TOTAL)
106800        END-IF
106900     END-IF.
107000 635-ACUMULA-DISTINTOS-MIEMBRO-E. EXIT.
107100 617-BUSCA-CLASE-MIEMBRO SECTION.
107200     IF WKS-DIST-CLASE-TAB(IDX-GRUPO) =
107300                               WKS-STU-CLASE(IDX-STU-B)
107400        SET WKS-ESTUD-YA-EXISTE TO TRUE
107500     END-IF.
107600 617-BUSCA-CLASE-MIEMBRO-E. EXIT.
107700 618-BUSCA-CARRERA-MIEMBRO SECTION.
107800     IF WKS-DIST-CARRERA-TAB(IDX-GRUPO) =
107900                               WKS-STU-CARRERA(IDX-STU-B)
108000        SET WKS-ESTUD-YA-EXISTE TO TRUE
108100     END-IF.
108200 618-BUSCA-CARRERA-MIEMBRO-E. EXIT.
108300
108400 636-ACUMULA-DISTINTOS-CANDIDATO SECTION.
108500     IF WKS-STU-CLASE(IDX-STU) NOT = SPACES
108600        SET WKS-SW-YA-EXISTE TO 'N'
108700        PERFORM 619-BUSCA-CLASE-CANDIDATO
108800                VARYING IDX-GRUPO FROM 1 BY 1
108900             UNTIL IDX-GRUPO > WKS-DIST-CLASE-TOTAL
109000                 OR WKS-ESTUD-YA-EXISTE
109100        IF NOT WKS-ESTUD-YA-EXISTE AND WKS-DIST-CLASE-TOTAL < 300
109200           ADD 1 TO WKS-DIST-CLASE-TOTAL
109300           MOVE WKS-STU-CLASE(IDX-STU) TO
109400                              WKS-DIST-CLASE-TAB
109500                                       (WKS-DIST-CLASE-TOTAL)
109600        END-IF
109700     END-IF
109800     IF WKS-STU-CARRERA(IDX-STU) NOT = SPACES
109900        SET WKS-SW-YA-EXISTE TO 'N'
110000        PERFORM 623-BUSCA-CARRERA-CANDIDATO
110100                VARYING IDX-GRUPO FROM 1 BY 1
110200             UNTIL IDX-GRUPO > WKS-DIST-CARRERA-TOTAL
110300                 OR WKS-ESTUD-YA-EXISTE
110400        IF NOT WKS-ESTUD-YA-EXISTE AND
110500                                 WKS-DIST-CARRERA-TOTAL < 300
110600           ADD 1 TO WKS-DIST-CARRERA-TOTAL
110700           MOVE WKS-STU-CARRERA(IDX-STU) TO
110800                          WKS-DIST-CARRERA-TAB
110900                                    (WKS-DIST-CARRERA-TOTAL)
111000        END-IF
111100     END-IF.
111200 636-ACUMULA-DISTINTOS-CANDIDATO-E. EXIT.
111300 619-BUSCA-CLASE-CANDIDATO SECTION.
111400     IF WKS-DIST-CLASE-TAB(IDX-GRUPO) =
111500                                WKS-STU-CLASE(IDX-STU)
111600        SET WKS-ESTUD-YA-EXISTE TO TRUE
111700     END-IF.
111800 619-BUSCA-CLASE-CANDIDATO-E. EXIT.
111900 623-BUSCA-CARRERA-CANDIDATO SECTION.
112000     IF WKS-DIST-CARRERA-TAB(IDX-GRUPO) =
112100                                 WKS-STU-CARRERA(IDX-STU)
112200        SET WKS-ESTUD-YA-EXISTE TO TRUE
112300     END-IF.
112400 623-BUSCA-CARRERA-CANDIDATO-E. EXIT.
112500 633-CALCULAR-DISPERSION SECTION.
112600     MOVE 0 TO WKS-DISTANCIA-MINIMA
112700     IF WKS-STU-ASIG-TOTAL(IDX-STU) > 0
112800        MOVE 99 TO WKS-DISTANCIA-MINIMA
112900        PERFORM 638-EVALUA-DISTANCIA-ASIGNACION
113000                VARYING IDX-ASIG FROM 1 BY 1
113100                UNTIL IDX-ASIG > WKS-STU-ASIG-TOTAL(IDX-STU)
113200     END-IF.
113300 633-CALCULAR-DISPERSION-E. EXIT.
113400 638-EVALUA-DISTANCIA-ASIGNACION SECTION.
113500     SET IDX-SESS-B TO
113600                    WKS-ASIG-SESS-IX(IDX-STU, IDX-ASIG)
113700     COMPUTE WKS-DISTANCIA-ACTUAL =
113800          WKS-SESS-SEMANA-BASE(IDX-SESS) -
113900          WKS-SESS-SEMANA-BASE(IDX-SESS-B)
114000     IF WKS-DISTANCIA-ACTUAL < 0
114100        COMPUTE WKS-DISTANCIA-ACTUAL = WKS-DISTANCIA-ACTUAL
114200                                                 * -1
114300     END-IF
114400     IF WKS-DISTANCIA-ACTUAL < WKS-DISTANCIA-MINIMA
114500        MOVE WKS-DISTANCIA-ACTUAL TO WKS-DISTANCIA-MINIMA
114600     END-IF.
114700 638-EVALUA-DISTANCIA-ASIGNACION-E. EXIT.
114800 634-CALCULAR-MISMO-BLOQUE SECTION.
114900     MOVE 0 TO WKS-MISMO-BLOQUE-CTA
115000     PERFORM 639-EVALUA-MISMO-BLOQUE-ASIG
115100             VARYING IDX-ASIG FROM 1 BY 1
115200             UNTIL IDX-ASIG > WKS-STU-ASIG-TOTAL(IDX-STU).
115300 634-CALCULAR-MISMO-BLOQUE-E. EXIT.
115400 639-EVALUA-MISMO-BLOQUE-ASIG SECTION.
115500     SET IDX-SESS-B TO WKS-ASIG-SESS-IX(IDX-STU, IDX-ASIG)
115600     IF WKS-SESS-DIA(IDX-SESS-B) = WKS-SESS-DIA(IDX-SESS) AND
115700        WKS-SESS-INICIO(IDX-SESS-B) =
115800                                WKS-SESS-INICIO(IDX-SESS) AND
115900        WKS-SESS-FIN(IDX-SESS-B) = WKS-SESS-FIN(IDX-SESS)
116000        ADD 1 TO WKS-MISMO-BLOQUE-CTA
116100     END-IF.
116200 639-EVALUA-MISMO-BLOQUE-ASIG-E. EXIT.
116300******************************************************************
116400*   66666  ESCOGE LA CANDIDATA DE MENOR PUNTAJE (LEXICOGRAFICO)666
116500******************************************************************
116600*    RECORRE LA LISTA DE CANDIDATAS YA CALIFICADAS Y SE QUEDA CON
116700*    LA DE MENOR PUNTAJE COMPARANDO LOS 4 COMPONENTES EN CASCADA.
116800 640-SELECCIONAR-MEJOR-CANDIDATO SECTION.
116900     SET IDX-CAND TO 1
117000     MOVE WKS-CAND-SESS-IX(1) TO WKS-MEJOR-IX
117100     MOVE WKS-CAND-PUNT-1(1)  TO WKS-MEJOR-P1
117200     MOVE WKS-CAND-PUNT-2(1)  TO WKS-MEJOR-P2
117300     MOVE WKS-CAND-PUNT-3(1)  TO WKS-MEJOR-P3
117400     MOVE WKS-CAND-PUNT-4(1)  TO WKS-MEJOR-P4
117500     PERFORM 641-COMPARA-CANDIDATO
117600             VARYING IDX-CAND FROM 2 BY 1
117700             UNTIL IDX-CAND > WKS-CAND-TOTAL.
117800 640-SELECCIONAR-MEJOR-CANDIDATO-E. EXIT.
117900
118000 641-COMPARA-CANDIDATO SECTION.
118100     IF WKS-CAND-PUNT-1(IDX-CAND) < WKS-MEJOR-P1
118200        PERFORM 642-ADOPTA-CANDIDATO
118300     ELSE
118400        IF WKS-CAND-PUNT-1(IDX-CAND) = WKS-MEJOR-P1
118500           IF WKS-CAND-PUNT-2(IDX-CAND) < WKS-MEJOR-P2
118600              PERFORM 642-ADOPTA-CANDIDATO
118700           ELSE
118800              IF WKS-CAND-PUNT-2(IDX-CAND) = WKS-MEJOR-P2
118900                 IF WKS-CAND-PUNT-3(IDX-CAND) < WKS-MEJOR-P3
119000                    PERFORM 642-ADOPTA-CANDIDATO
119100                 ELSE
119200                    IF WKS-CAND-PUNT-3(IDX-CAND) = WKS-MEJOR-P3
119300                       IF WKS-CAND-PUNT-4(IDX-CAND) < WKS-MEJOR-P4
119400                          PERFORM 642-ADOPTA-CANDIDATO
119500                       END-IF
119600                    END-IF
119700                 END-IF
119800              END-IF
119900           END-IF
120000        END-IF
120100     END-IF.
120200 641-COMPARA-CANDIDATO-E. EXIT.
120300
120400 642-ADOPTA-CANDIDATO SECTION.
120500     MOVE WKS-CAND-SESS-IX(IDX-CAND) TO WKS-MEJOR-IX
120600     MOVE WKS-CAND-PUNT-1(IDX-CAND)  TO WKS-MEJOR-P1
120700     MOVE WKS-CAND-PUNT-2(IDX-CAND)  TO WKS-MEJOR-P2
120800     MOVE WKS-CAND-PUNT-3(IDX-CAND)  TO WKS-MEJOR-P3
120900     MOVE WKS-CAND-PUNT-4(IDX-CAND)  TO WKS-MEJOR-P4.
121000 642-ADOPTA-CANDIDATO-E. EXIT.
121100 650-REGISTRAR-ASIGNACION SECTION.
121200     SET IDX-SESS TO WKS-MEJOR-IX
121300     ADD 1 TO WKS-SESS-ROL-TOTAL(IDX-SESS)
121400     SET IDX-ROL TO WKS-SESS-ROL-TOTAL(IDX-SESS)
121500     MOVE IDX-STU TO WKS-ROL-STU-IX(IDX-SESS, IDX-ROL)
121600     IF WKS-STU-ASIG-TOTAL(IDX-STU) < 40
121700        ADD 1 TO WKS-STU-ASIG-TOTAL(IDX-STU)
121800        SET IDX-ASIG TO WKS-STU-ASIG-TOTAL(IDX-STU)
121900        MOVE IDX-SESS TO WKS-ASIG-SESS-IX(IDX-STU, IDX-ASIG)
122000     END-IF
122100     ADD WKS-SESS-HORAS(IDX-SESS) TO WKS-STU-HORAS-ASIG(IDX-STU).
122200 650-REGISTRAR-ASIGNACION-E. EXIT.
122300******************************************************************
122400*   77777      PASE DE INTERCAMBIOS ALEATORIOS (SWAP)         7777
122500******************************************************************
122600*    INTENTA N SWAPS AL AZAR ENTRE PAREJAS DE SESION DISTINTA PARA
122700*    BAJAR MAS LA HETEROGENEIDAD DE CLASE/CARRERA (RQ-04903).
122800 700-OPTIMIZAR-INTERCAMBIOS SECTION.
122900     PERFORM 705-EJECUTAR-UN-INTENTO
123000             VARYING WKS-ITER-IX FROM 1 BY 1
123100             UNTIL WKS-ITER-IX > WKS-PARM-ITER-INTERC.
123200 700-OPTIMIZAR-INTERCAMBIOS-E. EXIT.
123300 705-EJECUTAR-UN-INTENTO SECTION.
123400     PERFORM 710-ESCOGER-PAR-ALEATORIO
123500     IF WKS-INT-SESS-A-IX NOT = WKS-INT-SESS-B-IX
123600        PERFORM 720-VALIDA-INTERCAMBIO
123700        IF WKS-INT-ES-FACTIBLE
123800           PERFORM 730-CALCULAR-DIVERSIDAD
123900           IF (WKS-INT-DIV-SA-DESPUES +
124000                                WKS-INT-DIV-SB-DESPUES)
124100              < (WKS-INT-DIV-SA-ANTES + WKS-INT-DIV-SB-ANTES)
124200              PERFORM 740-EJECUTAR-INTERCAMBIO
124300           END-IF
124400        END-IF
124500     END-IF.
124600 705-EJECUTAR-UN-INTENTO-E. EXIT.
124700 710-ESCOGER-PAR-ALEATORIO SECTION.
124800     MOVE 0 TO WKS-INT-STU-A-IX WKS-INT-STU-B-IX
124900     PERFORM 711-SORTEAR-ALUMNO-A
125000             UNTIL WKS-STU-ASIG-TOTAL(WKS-INT-STU-A-IX) > 0
125100     PERFORM 712-SORTEAR-ALUMNO-B
125200             UNTIL WKS-STU-ASIG-TOTAL(WKS-INT-STU-B-IX) > 0
125300     COMPUTE WKS-RANDOM-LIMITE =
125400                            WKS-STU-ASIG-TOTAL(WKS-INT-STU-A-IX)
125500     PERFORM 790-GENERAR-ALEATORIO
125600     COMPUTE WKS-INT-ASIG-A-IX = WKS-RANDOM-RESULTADO + 1
125700     SET IDX-STU TO WKS-INT-STU-A-IX
125800     SET IDX-ASIG TO WKS-INT-ASIG-A-IX
125900     SET WKS-INT-SESS-A-IX TO WKS-ASIG-SESS-IX(IDX-STU, IDX-ASIG)
126000     COMPUTE WKS-RANDOM-LIMITE =
126100                            WKS-STU-ASIG-TOTAL(WKS-INT-STU-B-IX)
126200     PERFORM 790-GENERAR-ALEATORIO
126300     COMPUTE WKS-INT-ASIG-B-IX = WKS-RANDOM-RESULTADO + 1
126400     SET IDX-STU TO WKS-INT-STU-B-IX
126500     SET IDX-ASIG TO WKS-INT-ASIG-B-IX
126600     SET WKS-INT-SESS-B-IX TO WKS-ASIG-SESS-IX(IDX-STU, IDX-ASIG).
126700 710-ESCOGER-PAR-ALEATORIO-E. EXIT.
126800 711-SORTEAR-ALUMNO-A SECTION.
126900     COMPUTE WKS-RANDOM-LIMITE = WKS-STU-TOTAL
127000     PERFORM 790-GENERAR-ALEATORIO
127100     COMPUTE WKS-INT-STU-A-IX = WKS-RANDOM-RESULTADO + 1.
127200 711-SORTEAR-ALUMNO-A-E. EXIT.
127300 712-SORTEAR-ALUMNO-B SECTION.
127400     COMPUTE WKS-RANDOM-LIMITE = WKS-STU-TOTAL
127500     PERFORM 790-GENERAR-ALEATORIO
127600     COMPUTE WKS-INT-STU-B-IX = WKS-RANDOM-RESULTADO + 1.
127700 712-SORTEAR-ALUMNO-B-E. EXIT.
127800 720-VALIDA-INTERCAMBIO SECTION.
127900     SET WKS-INT-FACTIBLE TO 'S'
128000     PERFORM 721-VERIFICA-PROYECTO-CRUZADO
128100     IF WKS-INT-ES-FACTIBLE
128200        PERFORM 722-VERIFICA-CHOQUE-CRUZADO
128300     END-IF
128400     IF WKS-INT-ES-FACTIBLE
128500        PERFORM 723-VERIFICA-HORAS-MINIMAS
128600     END-IF.
128700 720-VALIDA-INTERCAMBIO-E. EXIT.
128800 721-VERIFICA-PROYECTO-CRUZADO SECTION.
128900     SET IDX-STU TO WKS-INT-STU-A-IX
129000     PERFORM 724-COMPARA-PROYECTO-CRUZADO-A
129100             VARYING IDX-ASIG FROM 1 BY 1
129200             UNTIL IDX-ASIG > WKS-STU-ASIG-TOTAL(IDX-STU)
129300                OR NOT WKS-INT-ES-FACTIBLE
129400     IF WKS-INT-ES-FACTIBLE
129500        SET IDX-STU TO WKS-INT-STU-B-IX
129600        PERFORM 725-COMPARA-PROYECTO-CRUZADO-B
129700                VARYING IDX-ASIG FROM 1 BY 1
129800                UNTIL IDX-ASIG > WKS-STU-ASIG-TOTAL(IDX-STU)
129900                   OR NOT WKS-INT-ES-FACTIBLE
130000     END-IF.
130100 721-VERIFICA-PROYECTO-CRUZADO-E. EXIT.
130200 724-COMPARA-PROYECTO-CRUZADO-A SECTION.
130300     SET IDX-SESS-B TO WKS-ASIG-SESS-IX(IDX-STU, IDX-ASIG)
130400     IF IDX-SESS-B NOT = WKS-INT-SESS-A-IX AND
130500        WKS-SESS-PROYECTO(IDX-SESS-B) =
130600              WKS-SESS-PROYECTO(WKS-INT-SESS-B-IX)
130700        SET WKS-INT-FACTIBLE TO 'N'
130800     END-IF.
130900 724-COMPARA-PROYECTO-CRUZADO-A-E. EXIT.
131000 725-COMPARA-PROYECTO-CRUZADO-B SECTION.
131100     SET IDX-SESS-B TO WKS-ASIG-SESS-IX(IDX-STU, IDX-ASIG)
131200     IF IDX-SESS-B NOT = WKS-INT-SESS-B-IX AND
131300        WKS-SESS-PROYECTO(IDX-SESS-B) =
131400              WKS-SESS-PROYECTO(WKS-INT-SESS-A-IX)
131500        SET WKS-INT-FACTIBLE TO 'N'
131600     END-IF.
131700 725-COMPARA-PROYECTO-CRUZADO-B-E. EXIT.
131800 722-VERIFICA-CHOQUE-CRUZADO SECTION.
131900     SET WKS-HAY-CHOQUE TO 'N'
132000     SET IDX-STU TO WKS-INT-STU-A-IX
132100     SET IDX-SESS TO WKS-INT-SESS-B-IX
132200     PERFORM 620-VERIFICA-CHOQUE-HORARIO
132300             VARYING IDX-OCUP FROM 1 BY 1
132400             UNTIL IDX-OCUP > WKS-STU-OCUP-TOTAL(IDX-STU)
132500                OR WKS-CHOQUE-DETECTADO
132600     IF NOT WKS-CHOQUE-DETECTADO
132700        PERFORM 726-CHOQUE-ASIGNADA-EXCEPTO-A
132800                VARYING IDX-ASIG FROM 1 BY 1
132900                UNTIL IDX-ASIG > WKS-STU-ASIG-TOTAL(IDX-STU)
133000                   OR WKS-CHOQUE-DETECTADO
133100     END-IF
133200     IF NOT WKS-CHOQUE-DETECTADO
133300        SET IDX-STU TO WKS-INT-STU-B-IX
133400        SET IDX-SESS TO WKS-INT-SESS-A-IX
133500        PERFORM 620-VERIFICA-CHOQUE-HORARIO
133600                VARYING IDX-OCUP FROM 1 BY 1
133700                UNTIL IDX-OCUP > WKS-STU-OCUP-TOTAL(IDX-STU)
133800                   OR WKS-CHOQUE-DETECTADO
133900     END-IF
134000     IF NOT WKS-CHOQUE-DETECTADO
134100        PERFORM 727-CHOQUE-ASIGNADA-EXCEPTO-B
134200                VARYING IDX-ASIG FROM 1 BY 1
134300                UNTIL IDX-ASIG > WKS-STU-ASIG-TOTAL(IDX-STU)
134400                   OR WKS-CHOQUE-DETECTADO
134500     END-IF
134600     IF WKS-CHOQUE-DETECTADO
134700        SET WKS-INT-FACTIBLE TO 'N'
134800     END-IF.
134900 722-VERIFICA-CHOQUE-CRUZADO-E. EXIT.
135000 726-CHOQUE-ASIGNADA-EXCEPTO-A SECTION.
135100     SET IDX-SESS-B TO
135200                    WKS-ASIG-SESS-IX(IDX-STU, IDX-ASIG)
135300     IF IDX-SESS-B NOT = WKS-INT-SESS-A-IX
135400        PERFORM 626-CHOQUE-CONTRA-ASIGNADA
135500     END-IF.
135600 726-CHOQUE-ASIGNADA-EXCEPTO-A-E. EXIT.
135700 727-CHOQUE-ASIGNADA-EXCEPTO-B SECTION.
135800     SET IDX-SESS-B TO
135900                    WKS-ASIG-SESS-IX(IDX-STU, IDX-ASIG)
136000     IF IDX-SESS-B NOT = WKS-INT-SESS-B-IX
136100        PERFORM 626-CHOQUE-CONTRA-ASIGNADA
136200     END-IF.
136300 727-CHOQUE-ASIGNADA-EXCEPTO-B-E. EXIT.
136400*    77777   LAS HORAS POST-INTERCAMBIO DEBEN SEGUIR CUMPLIENDO 77
136500*    LA META PARA AMBOS ALUMNOS.
136600*    UN SWAP NO PUEDE DEJAR A NINGUNO DE LOS DOS ALUMNOS POR DEBAJO
136700 723-VERIFICA-HORAS-MINIMAS SECTION.
136800     SET IDX-STU TO WKS-INT-STU-A-IX
136900     IF WKS-STU-HORAS-ASIG(IDX-STU) -
137000        WKS-SESS-HORAS(WKS-INT-SESS-A-IX) +
137100        WKS-SESS-HORAS(WKS-INT-SESS-B-IX) < WKS-PARM-HORAS-REQ
137200        SET WKS-INT-FACTIBLE TO 'N'
137300     END-IF
137400     SET IDX-STU TO WKS-INT-STU-B-IX
137500     IF WKS-STU-HORAS-ASIG(IDX-STU) -
137600        WKS-SESS-HORAS(WKS-INT-SESS-B-IX) +
137700        WKS-SESS-HORAS(WKS-INT-SESS-A-IX) < WKS-PARM-HORAS-REQ
137800        SET WKS-INT-FACTIBLE TO 'N'
137900     END-IF.
138000 723-VERIFICA-HORAS-MINIMAS-E. EXIT.
138100******************************************************************
138200*   77777    DIVERSIDAD DE CLASE/CARRERA ANTES Y DESPUES        77
138300******************************************************************
138400*    UN SWAP SOLO SE ACEPTA SI LA DIVERSIDAD COMBINADA DE LAS DOS
138500*    SESIONES MEJORA O NO EMPEORA (731- ANTES, 732- DESPUES).
138600 730-CALCULAR-DIVERSIDAD SECTION.
138700     SET IDX-SESS TO WKS-INT-SESS-A-IX
138800     MOVE 0 TO WKS-TAMANIO-CALCULO
138900     PERFORM 731-DIVERSIDAD-ACTUAL
139000     MOVE WKS-RATIO-CLASE TO WKS-INT-DIV-SA-ANTES
139100     SET IDX-SESS TO WKS-INT-SESS-B-IX
139200     PERFORM 731-DIVERSIDAD-ACTUAL
139300     MOVE WKS-RATIO-CLASE TO WKS-INT-DIV-SB-ANTES
139400     SET IDX-SESS TO WKS-INT-SESS-A-IX
139500     PERFORM 732-DIVERSIDAD-HIPOTETICA
139600     MOVE WKS-RATIO-CLASE TO WKS-INT-DIV-SA-DESPUES
139700     SET IDX-SESS TO WKS-INT-SESS-B-IX
139800     PERFORM 732-DIVERSIDAD-HIPOTETICA
139900     MOVE WKS-RATIO-CLASE TO WKS-INT-DIV-SB-DESPUES.
140000 730-CALCULAR-DIVERSIDAD-E. EXIT.
140100 731-DIVERSIDAD-ACTUAL SECTION.
140200     MOVE 0 TO WKS-DIST-CLASE-TOTAL
140300     MOVE 0 TO WKS-DIST-CARRERA-TOTAL
140400     PERFORM 733-ACUMULA-MIEMBRO-SESION
140500             VARYING IDX-ROL FROM 1 BY 1
140600             UNTIL IDX-ROL > WKS-SESS-ROL-TOTAL(IDX-SESS)
140700     MOVE WKS-DIST-CLASE-TOTAL TO WKS-MAYOR-DISTINTOS
140800     IF WKS-DIST-CARRERA-TOTAL > WKS-MAYOR-DISTINTOS
140900        MOVE WKS-DIST-CARRERA-TOTAL TO WKS-MAYOR-DISTINTOS
141000     END-IF
141100     IF WKS-SESS-ROL-TOTAL(IDX-SESS) = 0
141200        MOVE 0 TO WKS-RATIO-CLASE
141300     ELSE
141400        COMPUTE WKS-RATIO-CLASE ROUNDED = WKS-MAYOR-DISTINTOS /
141500                                    WKS-SESS-ROL-TOTAL(IDX-SESS)
141600     END-IF.
141700 731-DIVERSIDAD-ACTUAL-E. EXIT.
141800 733-ACUMULA-MIEMBRO-SESION SECTION.
141900     SET IDX-STU-B TO WKS-ROL-STU-IX(IDX-SESS, IDX-ROL)
142000     PERFORM 635-ACUMULA-DISTINTOS-MIEMBRO.
142100 733-ACUMULA-MIEMBRO-SESION-E. EXIT.
142200 732-DIVERSIDAD-HIPOTETICA SECTION.
142300     MOVE 0 TO WKS-DIST-CLASE-TOTAL
142400     MOVE 0 TO WKS-DIST-CARRERA-TOTAL
142500     MOVE 0 TO WKS-TAMANIO-CALCULO
142600     PERFORM 734-EVALUA-MIEMBRO-HIPOTETICO
142700             VARYING IDX-ROL FROM 1 BY 1
142800             UNTIL IDX-ROL > WKS-SESS-ROL-TOTAL(IDX-SESS)
142900     IF IDX-SESS = WKS-INT-SESS-A-IX
143000        SET IDX-STU-B TO WKS-INT-STU-B-IX
143100     ELSE
143200        SET IDX-STU-B TO WKS-INT-STU-A-IX
143300     END-IF
143400     PERFORM 635-ACUMULA-DISTINTOS-MIEMBRO
143500     ADD 1 TO WKS-TAMANIO-CALCULO
143600     MOVE WKS-DIST-CLASE-TOTAL TO WKS-MAYOR-DISTINTOS
143700     IF WKS-DIST-CARRERA-TOTAL > WKS-MAYOR-DISTINTOS
143800        MOVE WKS-DIST-CARRERA-TOTAL TO WKS-MAYOR-DISTINTOS
143900     END-IF
144000     IF WKS-TAMANIO-CALCULO <= 0
144100        MOVE 0 TO WKS-RATIO-CLASE
144200     ELSE
144300        COMPUTE WKS-RATIO-CLASE ROUNDED =
144400                      WKS-MAYOR-DISTINTOS / WKS-TAMANIO-CALCULO
144500     END-IF.
144600 732-DIVERSIDAD-HIPOTETICA-E. EXIT.
144700 734-EVALUA-MIEMBRO-HIPOTETICO SECTION.
144800     SET IDX-STU-B TO WKS-ROL-STU-IX(IDX-SESS, IDX-ROL)
144900     IF (IDX-SESS = WKS-INT-SESS-A-IX AND
145000         IDX-STU-B NOT = WKS-INT-STU-A-IX) OR
145100        (IDX-SESS = WKS-INT-SESS-B-IX AND
145200         IDX-STU-B NOT = WKS-INT-STU-B-IX)
145300        PERFORM 635-ACUMULA-DISTINTOS-MIEMBRO
145400        ADD 1 TO WKS-TAMANIO-CALCULO
145500     END-IF.
145600 734-EVALUA-MIEMBRO-HIPOTETICO-E. EXIT.
145700 740-EJECUTAR-INTERCAMBIO SECTION.
145800     SET IDX-SESS TO WKS-INT-SESS-A-IX
145900     PERFORM 745-AVANZAR-BUSQUEDA
146000             VARYING IDX-ROL FROM 1 BY 1
146100             UNTIL WKS-ROL-STU-IX(IDX-SESS, IDX-ROL) =
146200                                              WKS-INT-STU-A-IX
146300     MOVE WKS-INT-STU-B-IX TO WKS-ROL-STU-IX(IDX-SESS, IDX-ROL)
146400     SET IDX-SESS TO WKS-INT-SESS-B-IX
146500     PERFORM 745-AVANZAR-BUSQUEDA
146600             VARYING IDX-ROL FROM 1 BY 1
146700             UNTIL WKS-ROL-STU-IX(IDX-SESS, IDX-ROL) =
146800                                              WKS-INT-STU-B-IX
146900     MOVE WKS-INT-STU-A-IX TO WKS-ROL-STU-IX(IDX-SESS, IDX-ROL)
147000     SET IDX-STU TO WKS-INT-STU-A-IX
147100     PERFORM 745-AVANZAR-BUSQUEDA
147200             VARYING IDX-ASIG FROM 1 BY 1
147300             UNTIL WKS-ASIG-SESS-IX(IDX-STU, IDX-ASIG) =
147400                                              WKS-INT-SESS-A-IX
147500     MOVE WKS-INT-SESS-B-IX TO WKS-ASIG-SESS-IX(IDX-STU, IDX-ASIG)
147600     SET IDX-STU TO WKS-INT-STU-B-IX
147700     PERFORM 745-AVANZAR-BUSQUEDA
147800             VARYING IDX-ASIG FROM 1 BY 1
147900             UNTIL WKS-ASIG-SESS-IX(IDX-STU, IDX-ASIG) =
148000                                              WKS-INT-SESS-B-IX
148100     MOVE WKS-INT-SESS-A-IX TO WKS-ASIG-SESS-IX(IDX-STU, IDX-ASIG)
148200     SET IDX-STU TO WKS-INT-STU-A-IX
148300     COMPUTE WKS-STU-HORAS-ASIG(IDX-STU) =
148400          WKS-STU-HORAS-ASIG(IDX-STU) -
148500          WKS-SESS-HORAS(WKS-INT-SESS-A-IX) +
148600          WKS-SESS-HORAS(WKS-INT-SESS-B-IX)
148700     SET IDX-STU TO WKS-INT-STU-B-IX
148800     COMPUTE WKS-STU-HORAS-ASIG(IDX-STU) =
148900          WKS-STU-HORAS-ASIG(IDX-STU) -
149000          WKS-SESS-HORAS(WKS-INT-SESS-B-IX) +
149100          WKS-SESS-HORAS(WKS-INT-SESS-A-IX).
149200 740-EJECUTAR-INTERCAMBIO-E. EXIT.
149300 745-AVANZAR-BUSQUEDA SECTION.
149400     CONTINUE.
149500 745-AVANZAR-BUSQUEDA-E. EXIT.
149600******************************************************************
149700*   88888    GENERACION DEL ROL DE SALIDA (ROSTER-OUT)         888
149800******************************************************************
149900*    ESCRIBE UN RENGLON POR ALUMNO INSCRITO EN CADA SESION, YA CON
150000*    LOS DATOS DE SESION Y ALUMNO FORMATEADOS PARA EL REPORTE.
150100 800-GENERAR-ROSTER SECTION.
150200     MOVE 0 TO WKS-SEQ-SALIDA
150300     PERFORM 801-GENERAR-ROSTER-SESION
150400             VARYING IDX-SESS FROM 1 BY 1
150500             UNTIL IDX-SESS > WKS-SESS-TOTAL.
150600 800-GENERAR-ROSTER-E. EXIT.
150700 801-GENERAR-ROSTER-SESION SECTION.
150800     PERFORM 802-ESCRIBIR-ROSTER-ALUMNO
150900             VARYING IDX-ROL FROM 1 BY 1
151000             UNTIL IDX-ROL > WKS-SESS-ROL-TOTAL(IDX-SESS).
151100 801-GENERAR-ROSTER-SESION-E. EXIT.
151200 802-ESCRIBIR-ROSTER-ALUMNO SECTION.
151300     SET IDX-STU TO WKS-ROL-STU-IX(IDX-SESS, IDX-ROL)
151400     PERFORM 810-ARMAR-LINEA-ROSTER
151500     ADD 1 TO WKS-SEQ-SALIDA
151600     MOVE WKS-SEQ-SALIDA TO ROL-SEQ-NO
151700     WRITE REG-ROL-SALIDA.
151800 802-ESCRIBIR-ROSTER-ALUMNO-E. EXIT.
151900 810-ARMAR-LINEA-ROSTER SECTION.
152000     MOVE WKS-STU-DEPTO(IDX-STU)      TO ROL-DEPT-NAME
152100     MOVE WKS-STU-CARRERA(IDX-STU)    TO ROL-MAJOR-NAME
152200     MOVE WKS-STU-CLASE(IDX-STU)      TO ROL-CLASS-NAME
152300     MOVE WKS-STU-ID(IDX-STU)         TO ROL-STUDENT-ID
152400     MOVE WKS-STU-NOMBRE(IDX-STU)     TO ROL-STUDENT-NAME
152500     MOVE WKS-SESS-PROYECTO(IDX-SESS) TO ROL-PROJECT-NAME
152600     PERFORM 820-FORMATEAR-SEMANAS
152700     MOVE WKS-LINEA-SEMANAS-SAL       TO ROL-WEEKS-TEXT
152800     PERFORM 830-FORMATEAR-DIA
152900     MOVE WKS-NOMBRE-DIA               TO ROL-WEEKDAY-LABEL
153000     MOVE WKS-SESS-INICIO(IDX-SESS)    TO ROL-START-PERIOD
153100     MOVE WKS-SESS-FIN(IDX-SESS)       TO ROL-END-PERIOD
153200     MOVE WKS-SESS-PROFESOR(IDX-SESS)  TO ROL-TEACHER
153300     MOVE WKS-SESS-ROL-TOTAL(IDX-SESS) TO ROL-GROUP-SIZE
153400     MOVE WKS-SESS-HORAS(IDX-SESS)     TO ROL-HOURS.
153500 810-ARMAR-LINEA-ROSTER-E. EXIT.
153600 820-FORMATEAR-SEMANAS SECTION.
153700     MOVE SPACES TO WKS-LINEA-SEMANAS-SAL
153800     MOVE 1 TO WKS-PUNTERO-TEXTO
153900     PERFORM 821-AGREGA-SEMANA-A-TEXTO
154000             VARYING WKS-IX-SEMANA FROM 1 BY 1
154100             UNTIL WKS-IX-SEMANA > 16.
154200 820-FORMATEAR-SEMANAS-E. EXIT.
154300 821-AGREGA-SEMANA-A-TEXTO SECTION.
154400     IF WKS-SESS-SEMANAS(IDX-SESS)(WKS-IX-SEMANA: 1) = 'S'
154500        IF WKS-PUNTERO-TEXTO > 1
154600           MOVE ',' TO
154700              WKS-LINEA-SEMANAS-SAL(WKS-PUNTERO-TEXTO: 1)
154800           ADD 1 TO WKS-PUNTERO-TEXTO
154900        END-IF
155000        MOVE WKS-IX-SEMANA TO WKS-NUM-A
155100        STRING WKS-NUM-A DELIMITED BY SIZE INTO
155200           WKS-LINEA-SEMANAS-SAL
155300           WITH POINTER WKS-PUNTERO-TEXTO
155400        END-STRING
155500     END-IF.
155600 821-AGREGA-SEMANA-A-TEXTO-E. EXIT.
155700 830-FORMATEAR-DIA SECTION.
155800     SEARCH ALL WKS-DIAS-TAB
155900        AT END
156000           MOVE SPACES TO WKS-NOMBRE-DIA
156100           MOVE WKS-SESS-DIA(IDX-SESS) TO WKS-NOMBRE-DIA(1:1)
156200        WHEN WKS-COD-DIA(IDX-DIA) = WKS-SESS-DIA(IDX-SESS)
156300           MOVE WKS-NOM-DIA(IDX-DIA) TO WKS-NOMBRE-DIA
156400     END-SEARCH.
156500 830-FORMATEAR-DIA-E. EXIT.
156600******************************************************************
156700*   99999   REPORTE DE ALUMNOS CON HORAS FALTANTES            9999
156800******************************************************************
156900*    LISTA EN CONSOLA (TOPE 20, RQ-05201) A LOS ALUMNOS QUE NO
157000*    ALCANZARON SUS HORAS -- SENAL PARA QUE ACADEMICO ABRA MAS CUPO.
157100 900-REPORTE-FALTANTES SECTION.
157200     MOVE 0 TO WKS-CONTA-FALTANTES
157300     MOVE 0 TO WKS-CONTA-MOSTRADOS
157400     DISPLAY "EDU35010 - REPORTE DE ALUMNOS CON HORAS FALTANTES"
157500     PERFORM 901-EVALUA-ALUMNO-FALTANTE
157600             VARYING IDX-STU FROM 1 BY 1
157700             UNTIL IDX-STU > WKS-STU-TOTAL
157800     IF WKS-CONTA-FALTANTES = 0
157900        DISPLAY "  TODOS LOS ALUMNOS QUEDARON SATISFECHOS."
158000     ELSE
158100        DISPLAY "  TOTAL DE ALUMNOS CON HORAS FALTANTES: "
158200                WKS-CONTA-FALTANTES
158300     END-IF.
158400 900-REPORTE-FALTANTES-E. EXIT.
158500 901-EVALUA-ALUMNO-FALTANTE SECTION.
158600     IF WKS-STU-HORAS-ASIG(IDX-STU) < WKS-PARM-HORAS-REQ
158700        ADD 1 TO WKS-CONTA-FALTANTES
158800        MOVE WKS-STU-ID(IDX-STU) TO FAL-STUDENT-ID
158900        COMPUTE FAL-SHORT-HOURS =
159000           WKS-PARM-HORAS-REQ - WKS-STU-HORAS-ASIG(IDX-STU)
159100        WRITE REG-FALTANTE
159200        IF WKS-CONTA-MOSTRADOS < 20
159300           ADD 1 TO WKS-CONTA-MOSTRADOS
159400           DISPLAY "  ALUMNO " WKS-STU-ID(IDX-STU)
159500                   " - LE FALTAN " FAL-SHORT-HOURS " HORAS"
159600        END-IF
159700     END-IF.
159800 901-EVALUA-ALUMNO-FALTANTE-E. EXIT.
159900******************************************************************
160000*  790     GENERADOR PSEUDO-ALEATORIO (CONGRUENCIAL LINEAL)   790
160100*  DEVUELVE EN WKS-RANDOM-RESULTADO UN NUMERO DE 0 A
160200*  WKS-RANDOM-LIMITE - 1, SOLO CON ARITMETICA ENTERA (SIN FUNCIONES
160300*  INTRINSECAS) PARA QUE LA CORRIDA SEA REPRODUCIBLE CON LA SEMILLA.
160400******************************************************************
160500 790-GENERAR-ALEATORIO SECTION.
160600     COMPUTE WKS-RANDOM-PRODUCTO =
160700            (WKS-RANDOM-SEMILLA * WKS-RANDOM-MULT) +
160800                                               WKS-RANDOM-SUMA
160900     COMPUTE WKS-RANDOM-COCIENTE =
161000                 WKS-RANDOM-PRODUCTO / WKS-RANDOM-MODULO
161100     COMPUTE WKS-RANDOM-SEMILLA =
161200                 WKS-RANDOM-PRODUCTO -
161300                      (WKS-RANDOM-COCIENTE * WKS-RANDOM-MODULO)
161400     IF WKS-RANDOM-LIMITE = 0
161500        MOVE 0 TO WKS-RANDOM-RESULTADO
161600     ELSE
161700        COMPUTE WKS-RANDOM-COCIENTE =
161800                      WKS-RANDOM-SEMILLA / WKS-RANDOM-LIMITE
161900        COMPUTE WKS-RANDOM-RESULTADO =
162000            WKS-RANDOM-SEMILLA -
162100                       (WKS-RANDOM-COCIENTE * WKS-RANDOM-LIMITE)
162200     END-IF.
162300 790-GENERAR-ALEATORIO-E. EXIT.
162400 999-CERRAR-ARCHIVOS SECTION.
162500     CLOSE LAB-SESSIONS
162600     CLOSE STUDENT-LECTURES
162700     CLOSE ROSTER-OUT
162800     CLOSE SHORTFALL-OUT.
162900 999-CERRAR-ARCHIVOS-E. EXIT.
