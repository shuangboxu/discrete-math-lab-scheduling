000100******************************************************************
000200* EDULAB   -  LAYOUT DEL CATALOGO DE SESIONES DE LABORATORIO    *
000300*             DE FISICA (ARCHIVO LAB-SESSIONS, ENTRADA)         *
000400* APLICACION : EDUCACION                                        *
000500* PROGRAMA(S): EDU35010                                         *
000600* NOTA       : EL NUMERO DE SESION (LAB-SESSION-ID) LO ASIGNA   *
000700*              EL PROGRAMA SEGUN EL ORDEN DE LECTURA, NO VIENE  *
000800*              GRABADO CON VALOR SIGNIFICATIVO EN EL ARCHIVO.   *
000900* 07/09/1987 PEDR RQ-04511 CAMPOS DE UBICACION FISICA (CAMPUS/  *
001000*            EDIFICIO/SALON) PARA CUANDO EL SALON DE LAB SE     *
001100*            ANEXO AL REPORTE DE CONTROL DE LA COORDINACION.    *
001200* 11/05/1988 PEDR RQ-04650 STATUS DE LA SESION (LAB-STATUS-SES) *
001300*            PARA MARCAR CANCELACIONES DE ULTIMA HORA SIN       *
001400*            BORRAR EL RENGLON DEL CATALOGO.                    *
001500* 03/12/1994 MALM RQ-05340 FECHA DE ALTA DE LA SESION EN EL     *
001600*            CATALOGO, PARA EL CRUCE CONTRA EL CALENDARIO DE    *
001700*            OFERTA ACADEMICA DEL SEMESTRE.                     *
001800* 11/11/1998 MALM RQ-05719 AMPLIACION DE LAB-FECHA-ALTA A 4     *
001900*            DIGITOS DE ANIO (ERA X(6) AAMMDD).                 *
002000* 05/08/2003 PEDR RQ-06155 CONTADOR DE MODIFICACIONES Y COSTO   *
002100*            DE MANTENIMIENTO DEL LABORATORIO; NINGUNO DE LOS   *
002200*            DOS SE LLEGO A ALIMENTAR DESDE UN PROGRAMA DE      *
002300*            CAPTURA, SE DEJAN EN CERO EN TODAS LAS CORRIDAS.   *
002400******************************************************************
002500 01  REG-LAB-SESSION.
002600     05  LAB-SESSION-ID          PIC 9(04).
002700     05  LAB-GROUP-NAME          PIC X(20).
002800     05  LAB-PROJECT-NAME        PIC X(30).
002900     05  LAB-WEEKS-TEXT          PIC X(20).
003000     05  LAB-WEEKDAY             PIC 9(01).
003100     05  LAB-START-PERIOD        PIC 9(02).
003200     05  LAB-END-PERIOD          PIC 9(02).
003300     05  LAB-TEACHER             PIC X(20).
003400     05  LAB-CAPACITY            PIC 9(03).
003500     05  LAB-HOURS               PIC 9(02).
003600     05  LAB-CAMPUS-CODE         PIC X(04).
003700     05  LAB-EDIFICIO            PIC X(04).
003800     05  LAB-SALON               PIC X(04).
003900     05  LAB-SEMESTRE            PIC X(06).
004000     05  LAB-STATUS-SESION       PIC X(01) VALUE 'A'.
004100         88  LAB-SESION-ACTIVA           VALUE 'A'.
004200         88  LAB-SESION-CANCELADA        VALUE 'C'.
004300         88  LAB-SESION-CERRADA          VALUE 'X'.
004400     05  LAB-FECHA-ALTA.
004500         10  LAB-FECHA-ALTA-AAAA     PIC 9(04).
004600         10  LAB-FECHA-ALTA-MM       PIC 9(02).
004700         10  LAB-FECHA-ALTA-DD       PIC 9(02).
004800     05  LAB-FECHA-ALTA-R REDEFINES LAB-FECHA-ALTA
004900                             PIC 9(08).
005000     05  LAB-VECES-MODIF         PIC 9(03) COMP VALUE 0.
005100     05  LAB-COSTO-MTTO          PIC 9(05)V99 VALUE 0.
005200     05  FILLER                  PIC X(20).
