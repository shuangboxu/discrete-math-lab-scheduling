000100******************************************************************
000200* EDUFAL   -  LAYOUT DEL REPORTE DE ESTUDIANTES CON HORAS DE    *
000300*             LABORATORIO INCOMPLETAS (ARCHIVO SHORTFALL-OUT)   *
000400* APLICACION : EDUCACION                                        *
000500* PROGRAMA(S): EDU35010                                         *
000600* NOTA       : SOLO SE GRABA UN RENGLON POR ALUMNO QUE NO       *
000700*              ALCANZO EL REQUERIDO (VER 900-REPORTE-FALTANTES) *
000800* 09/02/1992 JCHR RQ-05077 STATUS DE LA LINEA (FAL-STATUS-      *
000900*            LINEA) PARA CUANDO SE PENSO EN DISTINGUIR EN EL    *
001000*            REPORTE A LOS ALUMNOS YA NOTIFICADOS POR CONTROL   *
001100*            ESCOLAR; NUNCA SE CONECTO A NINGUN OTRO PROGRAMA.  *
001200* 03/12/1994 MALM RQ-05340 FECHA DE CORTE DEL REPORTE Y         *
001300*            CONTADOR DE VECES REPORTADO (AMBOS DECORATIVOS,    *
001400*            EL PROGRAMA NUNCA LOS ALIMENTA CON VALOR REAL).    *
001500* 11/11/1998 MALM RQ-05719 AMPLIACION DE FAL-FECHA-CORTE A 4    *
001600*            DIGITOS DE ANIO (ERA X(6) AAMMDD).                 *
001700******************************************************************
001800 01  REG-FALTANTE.
001900     05  FAL-STUDENT-ID          PIC X(12).
002000     05  FAL-SHORT-HOURS         PIC 9(03).
002100     05  FAL-STATUS-LINEA        PIC X(01) VALUE 'P'.
002200         88  FAL-LINEA-PENDIENTE         VALUE 'P'.
002300         88  FAL-LINEA-NOTIFICADA        VALUE 'N'.
002400     05  FAL-FECHA-CORTE.
002500         10  FAL-FECHA-CORTE-AAAA    PIC 9(04).
002600         10  FAL-FECHA-CORTE-MM      PIC 9(02).
002700         10  FAL-FECHA-CORTE-DD      PIC 9(02).
002800     05  FAL-FECHA-CORTE-R REDEFINES FAL-FECHA-CORTE
002900                             PIC 9(08).
003000     05  FAL-VECES-REPORTADO     PIC 9(02) COMP VALUE 0.
003100     05  FILLER                  PIC X(10).
