000100******************************************************************
000200* EDUHOR   -  LAYOUT DEL HORARIO DE CLASES DEL ESTUDIANTE       *
000300*             (ARCHIVO STUDENT-LECTURES, ENTRADA)               *
000400* APLICACION : EDUCACION                                        *
000500* PROGRAMA(S): EDU35010                                         *
000600* NOTA       : UN ESTUDIANTE APARECE UNA VEZ POR CADA REUNION   *
000700*              DE CLASE (VARIOS REGISTROS POR HOR-STUDENT-ID);  *
000800*              LOS DATOS DE IDENTIDAD DEL ULTIMO REGISTRO LEIDO *
000900*              PREVALECEN SOBRE LOS ANTERIORES DEL MISMO ALUMNO.*
001000* 22/01/1988 JCHR RQ-04602 STATUS DEL ESTUDIANTE (BAJA/EGRESADO)*
001100*            SE HEREDO DEL LAYOUT DE CONTROL ESCOLAR; ESTE      *
001200*            PROGRAMA NO LO VALIDA, SOLO LO ARRASTRA.           *
001300* 30/11/1988 MALM RQ-04701 SECCION Y SEMESTRE DE INGRESO PARA   *
001400*            EL CRUCE CON EL REPORTE DE PERMANENCIA.            *
001500* 11/11/1998 MALM RQ-05719 AMPLIACION DE HOR-FECHA-NAC A 4      *
001600*            DIGITOS DE ANIO (ERA X(6) AAMMDD).                 *
001700******************************************************************
001800 01  REG-ESTUD-HORARIO.
001900     05  HOR-STUDENT-ID          PIC X(12).
002000     05  HOR-STUDENT-NAME        PIC X(20).
002100     05  HOR-DEPT-NAME           PIC X(24).
002200     05  HOR-MAJOR-NAME          PIC X(24).
002300     05  HOR-CLASS-NAME          PIC X(24).
002400     05  HOR-WEEKS-TEXT          PIC X(20).
002500     05  HOR-WEEKDAY             PIC 9(01).
002600     05  HOR-START-PERIOD        PIC 9(02).
002700     05  HOR-END-PERIOD          PIC 9(02).
002800     05  HOR-CARNET-DIGITO-VERIF PIC 9(01).
002900     05  HOR-STATUS-ESTUDIANTE   PIC X(01) VALUE 'A'.
003000         88  HOR-ESTUD-ACTIVO            VALUE 'A'.
003100         88  HOR-ESTUD-BAJA              VALUE 'B'.
003200         88  HOR-ESTUD-EGRESADO          VALUE 'E'.
003300     05  HOR-SECCION             PIC X(02).
003400     05  HOR-SEMESTRE-INGRESO    PIC X(06).
003500     05  HOR-FECHA-NAC.
003600         10  HOR-FECHA-NAC-AAAA      PIC 9(04).
003700         10  HOR-FECHA-NAC-MM        PIC 9(02).
003800         10  HOR-FECHA-NAC-DD        PIC 9(02).
003900     05  HOR-FECHA-NAC-R REDEFINES HOR-FECHA-NAC
004000                             PIC 9(08).
004100     05  HOR-CREDITOS-INSCRITOS  PIC 9(02) COMP VALUE 0.
004200     05  FILLER                  PIC X(15).
